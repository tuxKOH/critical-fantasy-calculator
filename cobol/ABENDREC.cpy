000100******************************************************************
000200***** ABENDREC  -  STANDARD SYSOUT DUMP RECORD
000300***** WRITTEN TO SYSOUT BY 1000-ABEND-RTN WHENEVER A PROGRAM HITS
000400***** TROUBLE IT CANNOT EDIT ITS WAY AROUND (FILE WON'T OPEN,
000500***** SUBPROGRAM RETURNS A NON-ZERO CODE, RUN TOTALS WON'T TIE).
000600***** SAME COPYBOOK IS SHARED BY EVERY BATCH PROGRAM IN THE RUN
000700***** SO OPERATIONS SEES ONE CONSISTENT DUMP FORMAT.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-PGM-ID                PIC X(08).
001100     05  PARA-NAME                   PIC X(30).
001200     05  ABEND-REASON                PIC X(40).
001300     05  EXPECTED-VAL                PIC X(10).
001400     05  ACTUAL-VAL                  PIC X(10).
001500     05  FILLER                      PIC X(02).
