000100******************************************************************
000200***** DMGRES   -  BUILD-RESULT RECORD LAYOUT
000300***** ONE RECORD WRITTEN FOR EVERY BUILD-REQUEST RECORD READ.
000400***** FIXED LENGTH, 132 BYTES, SEQUENTIAL - NO KEY.  BUILT BY
000500***** DMGCALC AND WRITTEN BY THE CALLING PROGRAM'S 700-WRITE-
000600***** BUILD-RESULT PARAGRAPH.
000700******************************************************************
000800 01  WS-BUILD-RESULT.
000900     05  BUILD-ID                    PIC X(08).
001000     05  MIN-DAMAGE                  PIC 9(07)V99.
001100     05  MAX-DAMAGE                  PIC 9(07)V99.
001200     05  AVG-DAMAGE                  PIC 9(07)V99.
001300     05  EFF-MIN-DAMAGE              PIC 9(07)V99.
001400     05  EFF-MAX-DAMAGE              PIC 9(07)V99.
001500     05  EFF-AVG-DAMAGE              PIC 9(07)V99.
001600     05  EFF-MAGIC-DAMAGE            PIC 9(07)V99.
001700     05  CRIT-MULT-DAMAGE            PIC 9(08)V99.
001800     05  DOT-DAMAGE                  PIC 9(08)V99.
001900     05  FINAL-DAMAGE                PIC 9(08)V99.
002000     05  EFF-MULTIPLIER              PIC 9(04)V99.
002100     05  BURN-CHANCE-PCT             PIC 9(03)V9.
002200     05  FLAME-SET-COUNT             PIC 9(01).
002300     05  STATUS-CD                   PIC X(02).
002400         88  BUILD-OK                VALUE "OK".
002500         88  BUILD-IN-ERROR          VALUE "ER".
002600     05  DAMAGE-FIGURES-GROUP REDEFINES STATUS-CD.
002700*****    NOT USED TODAY - RESERVED SO A FUTURE PASS CAN REDEFINE
002800*****    THE TRAILING BYTES AS A TWO-CHARACTER SEVERITY CODE
002900*****    WITHOUT RESHUFFLING THE RECORD
003000         10  FILLER                  PIC X(02).
003100     05  FILLER                      PIC X(18).
