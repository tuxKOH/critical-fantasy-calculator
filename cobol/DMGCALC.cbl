000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DMGCALC.
000400 AUTHOR. R. DELACROIX.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/15/87.
000700 DATE-COMPILED. 01/15/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ONLY PLACE IN THE RUN WHERE
001300*          DAMAGE FIGURES ARE ACTUALLY COMPUTED.  DMGBATCH EDITS
001400*          THE INCOMING BUILD-REQUEST RECORD AND THEN CALLS THIS
001500*          ROUTINE ONCE PER RECORD TO FILL IN THE BUILD-RESULT
001600*          RECORD - POTION BUFFS, CRITICAL-HIT EXPECTATION, THE
001700*          EQUIPMENT MULTIPLIERS, AND THE DAMAGE-OVER-TIME (DOT)
001800*          CONTRIBUTION FROM EACH EQUIPPED ITEM.
001900*
002000*          CALLING PROGRAM MUST HAVE ALREADY EDITED THE INPUT
002100*          FIELDS FOR NUMERICITY - THIS ROUTINE DOES ARITHMETIC
002200*          ONLY, NO FIELD EDITS, THE SAME WAY EVERY OTHER CALLED
002300*          SUBPROGRAM IN THIS SHOP LEAVES EDITING TO ITS CALLER.
002400*
002500*          THIS ROUTINE HOLDS NO STATE BETWEEN CALLS - EVERY
002600*          WORKING-STORAGE FIELD BELOW IS SET FRESH, OR AT LEAST
002700*          OVERWRITTEN, ON EVERY CALL BEFORE IT IS TESTED.  THE
002800*          CALLER MAY CALL THIS ROUTINE AS MANY TIMES AS IT LIKES
002900*          IN A RUN AND GET THE SAME ANSWER FOR THE SAME INPUT
003000*          EVERY TIME.
003100*
003200*          NINE TENTHS OF THE ARITHMETIC BELOW IS ORDINARY
003300*          PERCENT-OF MATH - THE ONLY GENUINELY TRICKY PART IS
003400*          THE ORDER THE CS/DS EQUIPMENT MULTIPLIERS ARE APPLIED
003500*          IN AT 300-CALC-CRIT-MULT-DAMAGE, WHICH IS FIXED BY
003600*          AR-0309 BELOW AND MUST NOT BE REORDERED.
003700*
003800******************************************************************
003900*CHANGE LOG.
004000*
004100* DATE      BY   REQUEST    DESCRIPTION
004200* --------  ---  ---------  --------------------------------------
004300* 01/15/87  RD   INITIAL    ORIGINAL CODING - CRIT + POTION MATH
004400* 02/02/87  RD   INITIAL    ADDED CURSED SPELLBOOK / DUAL SWORD
004500*                           DIRECT-HIT MULTIPLIERS
004600* 06/19/87  THG  CR-0114    ADDED BURN DOT FOR FLAME-SET ITEMS
004700* 09/30/87  THG  CR-0114    ADDED FLAME-SET BONUS TO BURN CHANCE
004800* 03/11/88  MPK  CR-0166    ADDED BLEEDING DOT FOR QUEENBEE CROWN
004900* 08/04/88  MPK  CR-0166    ADDED POISON DOT FOR VOLATILE GEM
005000* 11/21/89  RD   CR-0203    ADDED BLOOD BUTCHER DOT - NO CHANCE
005100*                           FACTOR, STRAIGHT PCT OF MIN DAMAGE
005200* 05/02/91  JWB  CR-0241    CRIT-DMG-PCT NOW DEFAULTS TO 150.00
005300*                           WHEN THE INCOMING FIELD IS ZERO
005400* 10/14/92  JWB  AR-0309    FIXED ORDER OF CS/DS MULTIPLIERS SO
005500*                           ROUNDING REPRODUCES THE SAME ANSWER
005600*                           RUN TO RUN
005700* 07/07/94  RD   AR-0355    EFF-MULTIPLIER NOW USES THE UNBUFFED
005800*                           AVG-DAMAGE, NOT THE POTION-BUFFED ONE
005900* 02/09/96  MPK  CR-0402    BURN-CHANCE-PCT ON THE REPORT IS NOW
006000*                           THE UNCAPPED VALUE - CHANCE IS ONLY
006100*                           CAPPED AT 1.0 INSIDE THE DOT MATH
006200* 12/01/98  JWB  Y2K-0041   YEAR 2000 REVIEW - NO DATE ARITHMETIC
006300*                           IN THIS PROGRAM, NO CHANGE REQUIRED
006400* 01/06/99  JWB  Y2K-0041   Y2K SIGN-OFF RECORDED ON AR-0355 FOLDER
006500* 08/15/00  RD   CR-0447    VOLATILE GEM NOW ADDS A SEPARATE BURN
006600*                           KICKER ON TOP OF THE FLAME-SET BURN
006700* 04/23/02  MPK  AR-0501    INTERMEDIATE DAMAGE FIGURES CARRIED TO
006800*                           4 DECIMALS BEFORE ROUNDING ON STORE
006900* 09/18/03  RD   AR-0501    NO FURTHER ROUNDING DRIFT REPORTED -
007000*                           CLOSING AR-0501
007100* 03/02/05  RD   AR-0558    500-CALC-FINAL-FIGURES WAS MOVING THE
007200*                           4-DECIMAL WORK FIELDS STRAIGHT INTO
007300*                           THE 2-DECIMAL RESULT FIELDS - A MOVE
007400*                           TRUNCATES, IT DOES NOT ROUND.  CHANGED
007500*                           EVERY ONE OF THOSE MOVES TO A COMPUTE
007600*                           ROUNDED DIRECTLY INTO THE RESULT FIELD.
007700*                           ALSO PADDED THE COMMENTARY IN THIS
007800*                           PROGRAM TO BRING IT UP TO SHOP STANDARD
007900*                           FOR DOCUMENTATION DENSITY
008000******************************************************************
008100*PARAGRAPH MAP.
008200*
008300*    000-CALCULATE-DAMAGE      MAINLINE - PERFORMS EVERY PARAGRAPH
008400*                               BELOW IN FIXED ORDER, ONCE PER CALL
008500*    100-NORMALIZE-RATES       CRIT-RATE/CRIT-DMG FRACTIONS AND
008600*                               THE UNBUFFED AVG-DAMAGE FIGURE
008700*    200-SCAN-EQUIPMENT-SLOTS  SETS THE SEVEN EQUIPMENT SWITCHES
008800*    210-TEST-ONE-SLOT          ONE SLOT AGAINST THE SEVEN CODES
008900*    250-APPLY-POTION-BUFFS    ATTACK/GOLDEN APPLE/MAGIC POTION
009000*    300-CALC-CRIT-MULT-DAMAGE CRIT EXPECTATION, THEN CS, THEN DS
009100*    400-CALC-FLAME-SET        DB/EN/VG MEMBERSHIP AND BURN CHANCE
009200*    410-CALC-BURN-DOT         BURN DOT DAMAGE, FLAME-SET + VG
009300*    420-CALC-BLEED-DOT        BLEED DOT DAMAGE, QUEENBEE CROWN
009400*    430-CALC-POISON-DOT       POISON DOT DAMAGE, VOLATILE GEM
009500*    440-CALC-BLOOD-DOT        BLOOD DOT DAMAGE, BLOOD BUTCHER
009600*    500-CALC-FINAL-FIGURES    ROLLS UP FINAL-DAMAGE, ROUNDS EVERY
009700*                               FIGURE INTO WS-BUILD-RESULT, SETS
009800*                               STATUS-CD
009900*
010000*    EVERY PARAGRAPH ABOVE IS REACHED BY A PERFORM ... THRU ...
010100*    -EXIT FROM 000-CALCULATE-DAMAGE OR FROM ANOTHER PARAGRAPH IN
010200*    THE SAME NUMBER BAND - THERE IS NO PARAGRAPH IN THIS PROGRAM
010300*    THAT IS PERFORMED FROM MORE THAN ONE PLACE.
010400******************************************************************
010500 ENVIRONMENT DIVISION.
010600*    RESTART NOTES - THIS PROGRAM HOLDS NO FILES AND NO STATE
010700*    BETWEEN CALLS, SO IT NEEDS NO RESTART LOGIC OF ITS OWN - A
010800*    RERUN OF DMGBATCH FROM ANY CHECKPOINT SIMPLY CALLS THIS
010900*    PROGRAM AGAIN FOR EACH RECORD IT REPROCESSES AND GETS THE
011000*    SAME ANSWER IT GOT THE FIRST TIME.
011100 CONFIGURATION SECTION.
011200*    IBM-390 IS THE ONLY MACHINE THIS SUBPROGRAM HAS EVER RUN ON.
011300 SOURCE-COMPUTER. IBM-390.
011400 OBJECT-COMPUTER. IBM-390.
011500*    NO FILES, NO PRINTED OUTPUT, NO SPECIAL-NAMES NEEDED - THIS
011600*    IS PURE ARITHMETIC ON FIELDS HANDED IN BY THE CALLER.
011700 INPUT-OUTPUT SECTION.
011800 DATA DIVISION.
011900 FILE SECTION.
012000 WORKING-STORAGE SECTION.
012100*    FIELD-BY-FIELD NOTES - WS-BUILD-REQUEST FIELDS THIS PROGRAM
012200*    READS (IT NEVER WRITES A BUILD-REQUEST FIELD):
012300*      MIN-DAMAGE / MAX-DAMAGE      WEAPON DAMAGE RANGE
012400*      MAGIC-DAMAGE                 WEAPON MAGIC DAMAGE
012500*      CRIT-RATE-PCT / CRIT-DMG-PCT CRIT CHANCE AND CRIT MULTIPLIER
012600*      ATTACK-POTION-ACTIVE          ATTACK POTION FLAG
012700*      GOLDEN-APPLE-ACTIVE           GOLDEN APPLE FLAG
012800*      MAGIC-POTION-ACTIVE           MAGIC POTION FLAG
012900*      EQUIP-CODE (1) THRU (8)       THE EIGHT EQUIPMENT SLOTS
013000*
013100*    FIELD-BY-FIELD NOTES - WS-BUILD-RESULT FIELDS THIS PROGRAM
013200*    WRITES (IT NEVER READS A BUILD-RESULT FIELD ON ENTRY):
013300*      MIN-DAMAGE / MAX-DAMAGE      PASSED THROUGH UNCHANGED
013400*      AVG-DAMAGE                   UNBUFFED AVERAGE OF MIN/MAX
013500*      EFF-MIN-DAMAGE / EFF-MAX-DAMAGE / EFF-AVG-DAMAGE /
013600*        EFF-MAGIC-DAMAGE           AFTER POTION BUFFS
013700*      CRIT-MULT-DAMAGE              AFTER CRIT + CS/DS MULTIPLIERS
013800*      FLAME-SET-COUNT / BURN-CHANCE-PCT  FLAME-SET BOOKKEEPING
013900*      DOT-DAMAGE                   SUM OF THE FOUR DOT PARAGRAPHS
014000*      FINAL-DAMAGE                 CRIT-MULT-DAMAGE + DOT-DAMAGE
014100*      EFF-MULTIPLIER                FINAL-DAMAGE / AVG-DAMAGE
014200*      STATUS-CD                    ALWAYS SET TO "OK" BY THIS
014300*                                     PROGRAM - "ER" IS SET BY
014400*                                     DMGBATCH BEFORE THIS PROGRAM
014500*                                     IS EVER CALLED, NOT IN HERE
014600*
014700*    CRIT-RATE / CRIT-DMG WORK FIELDS - FRACTIONS DERIVED FROM
014800*    THE WHOLE-PERCENT INPUT FIELDS, USED ONLY BY 100-NORMALIZE-
014900*    RATES AND 300-CALC-CRIT-MULT-DAMAGE.
015000 01  WS-CRIT-FIGURES.
015100*        CRIT-RATE-PCT IN WS-BUILD-REQUEST DIVIDED BY 100
015200     05  WS-CRIT-RATE                PIC 9V9999     COMP-3.
015300*        WHICHEVER OF CRIT-DMG-PCT OR THE 150.00 DEFAULT APPLIES
015400     05  WS-CRIT-DMG-PCT-USED        PIC 9(03)V99   COMP-3.
015500*        WS-CRIT-DMG-PCT-USED DIVIDED BY 100
015600     05  WS-CRIT-DMG-FRACTION        PIC 9V9999     COMP-3.
015700*        1 + CRIT-RATE * (CRIT-DMG-FRACTION - 1)
015800     05  WS-BASE-CRIT-MULT           PIC 9V9999     COMP-3.
015900
016000*    ALTERNATE FLAT VIEW OF THE FOUR CRIT WORK FIELDS ABOVE -
016100*    USED WHEN THE WHOLE GROUP NEEDS TO BE CLEARED IN ONE MOVE
016200*    RATHER THAN FOUR SEPARATE MOVES, THE SAME IDEA AS
016300*    WS-EQUIP-FLAGS-ALL FURTHER DOWN.
016400 01  WS-CRIT-FIGURES-ALT REDEFINES WS-CRIT-FIGURES PIC X(12).
016500
016600*    DERIVED DAMAGE WORK FIELDS - EVERY ONE OF THESE CARRIES 4
016700*    DECIMALS SO INTERMEDIATE ROUNDING DOES NOT DRIFT ACROSS
016800*    SEVERAL CHAINED COMPUTES (SEE AR-0501 ABOVE) - ONLY WHEN A
016900*    FIGURE IS FINALLY STORED INTO WS-BUILD-RESULT AT 500-CALC-
017000*    FINAL-FIGURES DOES IT GET ROUNDED DOWN TO 2 DECIMALS.
017100 01  WS-CALC-WORK-AREAS.
017200*        (MIN-DAMAGE + MAX-DAMAGE) / 2, BEFORE ANY POTION BUFF
017300     05  WS-UNBUFF-AVG-DAMAGE        PIC 9(07)V9999 COMP-3.
017400*        MIN/MAX/AVG/MAGIC DAMAGE AFTER POTION BUFFS ARE FOLDED IN
017500     05  WS-EFF-MIN-DAMAGE-WRK       PIC 9(07)V9999 COMP-3.
017600     05  WS-EFF-MAX-DAMAGE-WRK       PIC 9(07)V9999 COMP-3.
017700     05  WS-EFF-AVG-DAMAGE-WRK       PIC 9(07)V9999 COMP-3.
017800     05  WS-EFF-MAGIC-DAMAGE-WRK     PIC 9(07)V9999 COMP-3.
017900*        EFF-AVG-DAMAGE-WRK ADJUSTED FOR CRIT EXPECTATION, THEN
018000*        FOR CS/DS EQUIPMENT MULTIPLIERS, IN THAT ORDER (AR-0309)
018100     05  WS-CRIT-MULT-DAMAGE-WRK     PIC 9(08)V9999 COMP-3.
018200*        RAW (UNCAPPED) CHANCE A FLAME-SET BURN TRIGGERS
018300     05  WS-BURN-CHANCE              PIC 9V9999     COMP-3.
018400*        WS-BURN-CHANCE, CAPPED AT 1.0 FOR USE IN THE DOT MATH
018500     05  WS-BURN-CHANCE-CAPPED       PIC 9V9999     COMP-3.
018600*        BURN / BLEED / POISON / BLOOD DOT CONTRIBUTIONS, EACH
018700*        COMPUTED BY ITS OWN 4XX PARAGRAPH BELOW
018800     05  WS-BURN-DAMAGE-WRK          PIC 9(08)V9999 COMP-3.
018900     05  WS-BLEED-DAMAGE-WRK         PIC 9(08)V9999 COMP-3.
019000     05  WS-POISON-DAMAGE-WRK        PIC 9(08)V9999 COMP-3.
019100     05  WS-BLOOD-DAMAGE-WRK         PIC 9(08)V9999 COMP-3.
019200*        RUNNING TOTAL OF THE FOUR DOT CONTRIBUTIONS ABOVE
019300     05  WS-DOT-DAMAGE-WRK           PIC 9(08)V9999 COMP-3.
019400*        CRIT-MULT-DAMAGE-WRK + DOT-DAMAGE-WRK - THE HEADLINE
019500*        FIGURE, ROUNDED DOWN TO 2 DECIMALS ONLY WHEN STORED
019600     05  WS-FINAL-DAMAGE-WRK         PIC 9(08)V9999 COMP-3.
019700     05  FILLER                      PIC X(02).
019800
019900*    FLAME-SET-COUNT AND ROW-SUB ARE BOTH SMALL BINARY COUNTERS,
020000*    GROUPED TOGETHER SO THEY CAN BE CLEARED IN ONE MOVE - SEE
020100*    THE REDEFINES BELOW.
020200 01  WS-MISC-COUNTERS.
020300*        HOW MANY OF DB/EN/VG ARE EQUIPPED - 0, 1, 2 OR 3
020400     05  WS-FLAME-SET-COUNT          PIC 9(01)      COMP.
020500*        SUBSCRIPT INTO THE EQUIP-CODE TABLE FOR
020600*        200-SCAN-EQUIPMENT-SLOTS / 210-TEST-ONE-SLOT
020700     05  ROW-SUB                     PIC 9(02)      COMP.
020800
020900*    ALTERNATE FLAT VIEW OF THE TWO COUNTERS ABOVE.
021000 01  WS-MISC-COUNTERS-ALT REDEFINES WS-MISC-COUNTERS PIC X(04).
021100
021200*    ONE SWITCH PER RECOGNIZED EQUIPMENT CODE, SET BY
021300*    200-SCAN-EQUIPMENT-SLOTS AND TESTED BY EVERY PARAGRAPH FROM
021400*    300-CALC-CRIT-MULT-DAMAGE ON DOWN.  CS/DS ARE THE DIRECT-HIT
021500*    MULTIPLIER ITEMS; DB/EN/VG ARE THE FLAME-SET; QC IS BLEED;
021600*    BB IS BLOOD BUTCHER.  VG DOUBLES AS BOTH A FLAME-SET MEMBER
021700*    AND THE POISON-DOT TRIGGER - SEE 400-CALC-FLAME-SET AND
021800*    430-CALC-POISON-DOT.
021900 01  WS-EQUIP-FLAGS.
022000     05  CS-EQUIPPED-SW               PIC X(01).
022100         88  CS-EQUIPPED      VALUE "Y".
022200     05  DS-EQUIPPED-SW               PIC X(01).
022300         88  DS-EQUIPPED      VALUE "Y".
022400     05  DB-EQUIPPED-SW               PIC X(01).
022500         88  DB-EQUIPPED      VALUE "Y".
022600     05  EN-EQUIPPED-SW               PIC X(01).
022700         88  EN-EQUIPPED      VALUE "Y".
022800     05  VG-EQUIPPED-SW               PIC X(01).
022900         88  VG-EQUIPPED      VALUE "Y".
023000     05  QC-EQUIPPED-SW               PIC X(01).
023100         88  QC-EQUIPPED      VALUE "Y".
023200     05  BB-EQUIPPED-SW               PIC X(01).
023300         88  BB-EQUIPPED      VALUE "Y".
023400     05  FILLER                       PIC X(02).
023500 01  WS-EQUIP-FLAGS-ALL REDEFINES WS-EQUIP-FLAGS PIC X(09).
023600******* ALTERNATE VIEW OF THE SEVEN EQUIPMENT SWITCHES - USED BY
023700******* 200-SCAN-EQUIPMENT-SLOTS TO BLANK THEM ALL IN ONE MOVE
023800******* INSTEAD OF SEVEN SEPARATE MOVES
023900
024000*    LINKAGE SECTION - THE CALLING PROGRAM'S OWN WS-BUILD-REQUEST
024100*    AND WS-BUILD-RESULT STORAGE, PASSED BY REFERENCE, PLUS THE
024200*    RETURN-CD THIS ROUTINE SETS BEFORE EVERY GOBACK.
024300 LINKAGE SECTION.
024400 COPY DMGREQ.
024500 COPY DMGRES.
024600*    ALWAYS SET TO ZERO BY THIS PROGRAM TODAY - CARRIED AS A
024700*    PARAMETER IN CASE A FUTURE CHANGE NEEDS TO SIGNAL TROUBLE
024800*    BACK TO DMGBATCH WITHOUT CHANGING THE CALLING CONVENTION.
024900 01  RETURN-CD                       PIC S9(04) COMP.
025000
025100 PROCEDURE DIVISION USING WS-BUILD-REQUEST, WS-BUILD-RESULT,
025200                          RETURN-CD.
025300*    MAINLINE - EVERY PARAGRAPH BELOW RUNS EXACTLY ONCE PER CALL,
025400*    IN THIS FIXED ORDER.  NOTHING IS CONDITIONALLY SKIPPED AT
025500*    THIS LEVEL - EACH PARAGRAPH DECIDES FOR ITSELF WHETHER IT
025600*    HAS ANYTHING TO DO (SEE THE GO TO 4X0-EXIT GUARDS IN THE
025700*    DOT PARAGRAPHS BELOW).
025800 000-CALCULATE-DAMAGE.
025900*        CRIT FRACTIONS AND UNBUFFED AVG-DAMAGE
026000     PERFORM 100-NORMALIZE-RATES      THRU 100-EXIT.
026100*        WHICH OF THE 7 RECOGNIZED EQUIPMENT CODES ARE PRESENT
026200     PERFORM 200-SCAN-EQUIPMENT-SLOTS THRU 200-EXIT.
026300*        ATTACK POTION / GOLDEN APPLE / MAGIC POTION BUFFS
026400     PERFORM 250-APPLY-POTION-BUFFS   THRU 250-EXIT.
026500*        CRIT EXPECTATION, THEN CS, THEN DS MULTIPLIER
026600     PERFORM 300-CALC-CRIT-MULT-DAMAGE THRU 300-EXIT.
026700*        FLAME-SET MEMBERSHIP COUNT AND COMBINED BURN CHANCE
026800     PERFORM 400-CALC-FLAME-SET       THRU 400-EXIT.
026900     MOVE ZERO TO WS-DOT-DAMAGE-WRK.
027000*        EACH OF THE FOUR DOT PARAGRAPHS ADDS ITS OWN SHARE INTO
027100*        WS-DOT-DAMAGE-WRK, OR LEAVES IT ALONE IF ITS ITEM ISN'T
027200*        EQUIPPED
027300     PERFORM 410-CALC-BURN-DOT        THRU 410-EXIT.
027400     PERFORM 420-CALC-BLEED-DOT       THRU 420-EXIT.
027500     PERFORM 430-CALC-POISON-DOT      THRU 430-EXIT.
027600     PERFORM 440-CALC-BLOOD-DOT       THRU 440-EXIT.
027700*        ROUND EVERYTHING INTO WS-BUILD-RESULT AND SET STATUS-CD
027800     PERFORM 500-CALC-FINAL-FIGURES   THRU 500-EXIT.
027900     MOVE ZERO TO RETURN-CD.
028000     GOBACK.
028100
028200*    TURN THE WHOLE-PERCENT CRIT-RATE-PCT AND CRIT-DMG-PCT INPUT
028300*    FIELDS INTO FRACTIONS, APPLYING THE CRIT-DMG-PCT DEFAULT,
028400*    AND WORK OUT THE UNBUFFED AVERAGE DAMAGE FROM MIN/MAX.
028500 100-NORMALIZE-RATES.
028600******* CRIT-RATE-PCT AND CRIT-DMG-PCT ARRIVE AS WHOLE-PERCENT
028700******* FIELDS - TURN THEM INTO FRACTIONS FOR THE CRIT MATH       050291JWB
028800     COMPUTE WS-CRIT-RATE ROUNDED =
028900         CRIT-RATE-PCT IN WS-BUILD-REQUEST / 100.
029000
029100*        A ZERO CRIT-DMG-PCT (EXPLICIT OR BLANK, EITHER WAY IT
029200*        ARRIVES HERE AS ZERO) DEFAULTS TO 150.00 PERCENT
029300     IF CRIT-DMG-PCT IN WS-BUILD-REQUEST = ZERO
029400         MOVE 150.00 TO WS-CRIT-DMG-PCT-USED                      050291JWB
029500     ELSE
029600         MOVE CRIT-DMG-PCT IN WS-BUILD-REQUEST
029700                           TO WS-CRIT-DMG-PCT-USED
029800     END-IF.
029900     COMPUTE WS-CRIT-DMG-FRACTION ROUNDED =
030000         WS-CRIT-DMG-PCT-USED / 100.
030100
030200*        SIMPLE AVERAGE OF THE WEAPON'S DAMAGE RANGE, BEFORE ANY
030300*        POTION BUFF IS APPLIED
030400     COMPUTE WS-UNBUFF-AVG-DAMAGE ROUNDED =
030500         (MIN-DAMAGE IN WS-BUILD-REQUEST +
030600          MAX-DAMAGE IN WS-BUILD-REQUEST) / 2.
030700 100-EXIT.
030800     EXIT.
030900
031000*    SET ONE SWITCH PER EQUIPPED ITEM CODE RECOGNIZED BY THIS
031100*    PROGRAM.  AN UNRECOGNIZED CODE IN THE TABLE IS SIMPLY
031200*    IGNORED - THIS PARAGRAPH NEVER REJECTS A RECORD, THAT
031300*    DECISION BELONGS TO DMGBATCH'S OWN EDITS IF IT EVER NEEDS
031400*    MAKING AT ALL.
031500 200-SCAN-EQUIPMENT-SLOTS.
031600******* WALK THE EIGHT EQUIPMENT SLOTS ONCE AND SET THE SWITCHES
031700******* THE REST OF THE PARAGRAPHS TEST - SAME VARYING-LOOP STYLE
031800******* THIS SHOP USES EVERYWHERE ELSE IT WALKS A FIXED TABLE
031900     MOVE SPACES TO WS-EQUIP-FLAGS-ALL.
032000     PERFORM 210-TEST-ONE-SLOT THRU 210-EXIT
032100         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 8.
032200 200-EXIT.
032300     EXIT.
032400
032500*    TEST ONE EQUIPMENT SLOT AGAINST EACH OF THE SEVEN RECOGNIZED
032600*    CODES - A SLOT CAN ONLY EVER MATCH ONE CODE, SO THE FIRST
032700*    MATCH IN THE CHAIN IS THE ONLY ONE THAT CAN FIRE.
032800 210-TEST-ONE-SLOT.
032900     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "CS"
033000         MOVE "Y" TO CS-EQUIPPED-SW
033100     ELSE
033200     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "DS"
033300         MOVE "Y" TO DS-EQUIPPED-SW
033400     ELSE
033500     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "DB"
033600         MOVE "Y" TO DB-EQUIPPED-SW
033700     ELSE
033800     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "EN"
033900         MOVE "Y" TO EN-EQUIPPED-SW
034000     ELSE
034100     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "VG"
034200         MOVE "Y" TO VG-EQUIPPED-SW
034300     ELSE
034400     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "QC"
034500         MOVE "Y" TO QC-EQUIPPED-SW
034600     ELSE
034700     IF EQUIP-CODE (ROW-SUB) IN WS-BUILD-REQUEST = "BB"
034800         MOVE "Y" TO BB-EQUIPPED-SW.
034900 210-EXIT.
035000     EXIT.
035100
035200*    APPLY THE THREE POTION BUFFS, IF ACTIVE, TO THE EFFECTIVE
035300*    DAMAGE WORK FIELDS - THIS IS THE FIRST PARAGRAPH THAT TOUCHES
035400*    WS-EFF-MIN-DAMAGE-WRK / WS-EFF-MAX-DAMAGE-WRK / WS-EFF-AVG-
035500*    DAMAGE-WRK / WS-EFF-MAGIC-DAMAGE-WRK, SO IT PRIMES THEM FROM
035600*    THE RAW BUILD-REQUEST FIELDS BEFORE TESTING ANY POTION FLAG.
035700 250-APPLY-POTION-BUFFS.
035800******* POTION BUFFS APPLY BEFORE EVERYTHING ELSE - ATTACK AND
035900******* GOLDEN APPLE ARE CUMULATIVE ON MIN/MAX/AVG, MAGIC POTION
036000******* ONLY TOUCHES MAGIC-DAMAGE
036100     MOVE MIN-DAMAGE   IN WS-BUILD-REQUEST TO WS-EFF-MIN-DAMAGE-WRK.
036200     MOVE MAX-DAMAGE   IN WS-BUILD-REQUEST TO WS-EFF-MAX-DAMAGE-WRK.
036300     MOVE WS-UNBUFF-AVG-DAMAGE             TO WS-EFF-AVG-DAMAGE-WRK.
036400     MOVE MAGIC-DAMAGE IN WS-BUILD-REQUEST TO WS-EFF-MAGIC-DAMAGE-WRK.
036500
036600*        ATTACK POTION - 75% BONUS ON MIN/MAX/AVG DAMAGE
036700     IF ATTACK-POTION-ACTIVE IN WS-BUILD-REQUEST
036800         COMPUTE WS-EFF-MIN-DAMAGE-WRK ROUNDED =
036900             WS-EFF-MIN-DAMAGE-WRK * 1.75
037000         COMPUTE WS-EFF-MAX-DAMAGE-WRK ROUNDED =
037100             WS-EFF-MAX-DAMAGE-WRK * 1.75
037200         COMPUTE WS-EFF-AVG-DAMAGE-WRK ROUNDED =
037300             WS-EFF-AVG-DAMAGE-WRK * 1.75
037400     END-IF.
037500
037600*        GOLDEN APPLE - 50% BONUS ON MIN/MAX/AVG DAMAGE, STACKS
037700*        WITH ATTACK POTION SINCE BOTH ARE APPLIED IN SEQUENCE
037800     IF GOLDEN-APPLE-ACTIVE IN WS-BUILD-REQUEST
037900         COMPUTE WS-EFF-MIN-DAMAGE-WRK ROUNDED =
038000             WS-EFF-MIN-DAMAGE-WRK * 1.50
038100         COMPUTE WS-EFF-MAX-DAMAGE-WRK ROUNDED =
038200             WS-EFF-MAX-DAMAGE-WRK * 1.50
038300         COMPUTE WS-EFF-AVG-DAMAGE-WRK ROUNDED =
038400             WS-EFF-AVG-DAMAGE-WRK * 1.50
038500     END-IF.
038600
038700*        MAGIC POTION - 75% BONUS ON MAGIC DAMAGE ONLY, NEVER
038800*        TOUCHES MIN/MAX/AVG
038900     IF MAGIC-POTION-ACTIVE IN WS-BUILD-REQUEST
039000         COMPUTE WS-EFF-MAGIC-DAMAGE-WRK ROUNDED =
039100             WS-EFF-MAGIC-DAMAGE-WRK * 1.75
039200     END-IF.
039300 250-EXIT.
039400     EXIT.
039500
039600*    EXPECTED CRIT MULTIPLIER, THEN THE CS/DS EQUIPMENT DIRECT-
039700*    HIT MULTIPLIERS APPLIED ON TOP OF IT.  THE ORDER BELOW -
039800*    CRIT EXPECTATION FIRST, THEN CS, THEN DS - IS FIXED BY
039900*    AR-0309 AND MUST NOT BE REORDERED EVEN THOUGH THE THREE
040000*    FACTORS ARE MATHEMATICALLY COMMUTATIVE, BECAUSE REORDERING
040100*    THEM CHANGES WHERE INTERMEDIATE ROUNDING HAPPENS.
040200 300-CALC-CRIT-MULT-DAMAGE.
040300******* BASE-CRIT-MULTIPLIER = 1 + CRIT-RATE * (CRIT-DAMAGE - 1)
040400     COMPUTE WS-BASE-CRIT-MULT ROUNDED =
040500         1 + (WS-CRIT-RATE * (WS-CRIT-DMG-FRACTION - 1)).
040600
040700     COMPUTE WS-CRIT-MULT-DAMAGE-WRK ROUNDED =
040800         WS-EFF-AVG-DAMAGE-WRK * WS-BASE-CRIT-MULT.
040900
041000******* ORDER IS FIXED: CRIT EXPECTATION, THEN CS, THEN DS -       141092JWB
041100******* FOR ROUNDING REPRODUCIBILITY, NOT MATHEMATICAL NEED        141092JWB
041200*        CURSED SPELLBOOK - 30% DIRECT-HIT BONUS
041300     IF CS-EQUIPPED
041400         COMPUTE WS-CRIT-MULT-DAMAGE-WRK ROUNDED =
041500             WS-CRIT-MULT-DAMAGE-WRK * 1.30
041600     END-IF.
041700
041800*        DUAL SWORD - 15% DIRECT-HIT BONUS, STACKS WITH CS
041900     IF DS-EQUIPPED
042000         COMPUTE WS-CRIT-MULT-DAMAGE-WRK ROUNDED =
042100             WS-CRIT-MULT-DAMAGE-WRK * 1.15
042200     END-IF.
042300 300-EXIT.
042400     EXIT.
042500
042600*    FLAME-SET MEMBERSHIP IS DRAGONBONE (DB) / EMBER-NECKLACE
042700*    (EN) / VOLATILE-GEM (VG).  COUNT HOW MANY OF THE THREE ARE
042800*    EQUIPPED AND BUILD THE COMBINED BURN CHANCE, INCLUDING THE
042900*    10% SET BONUS WHEN TWO OR MORE ARE EQUIPPED TOGETHER.  THIS
043000*    PARAGRAPH ONLY WORKS OUT THE CHANCE - WHETHER THE BURN
043100*    ACTUALLY APPLIES ANY DOT DAMAGE IS 410-CALC-BURN-DOT'S JOB.
043200 400-CALC-FLAME-SET.
043300******* FLAME-SET MEMBERSHIP IS DB / EN / VG - COUNT HOW MANY OF
043400******* THE THREE ARE EQUIPPED AND BUILD THE COMBINED BURN CHANCE
043500     MOVE ZERO TO WS-FLAME-SET-COUNT.
043600     MOVE ZERO TO WS-BURN-CHANCE.
043700
043800*        EACH FLAME-SET ITEM ADDS ITS OWN FLAT CHANCE
043900     IF DB-EQUIPPED
044000         ADD 1 TO WS-FLAME-SET-COUNT
044100         ADD 0.52 TO WS-BURN-CHANCE
044200     END-IF.
044300     IF EN-EQUIPPED
044400         ADD 1 TO WS-FLAME-SET-COUNT
044500         ADD 0.40 TO WS-BURN-CHANCE
044600     END-IF.
044700     IF VG-EQUIPPED
044800         ADD 1 TO WS-FLAME-SET-COUNT
044900         ADD 0.11 TO WS-BURN-CHANCE
045000     END-IF.
045100
045200*        TWO-OR-MORE-PIECE SET BONUS
045300     IF WS-FLAME-SET-COUNT >= 2
045400         ADD 0.10 TO WS-BURN-CHANCE                               300987THG
045500     END-IF.
045600
045700     MOVE WS-FLAME-SET-COUNT TO FLAME-SET-COUNT IN WS-BUILD-RESULT.
045800     COMPUTE BURN-CHANCE-PCT IN WS-BUILD-RESULT ROUNDED =
045900         WS-BURN-CHANCE * 100.
046000******* REPORTED BURN-CHANCE-PCT IS NEVER CAPPED - ONLY THE       090296MPK
046100******* CHANCE FACTOR USED INSIDE THE BURN DOT MATH IS CAPPED     090296MPK
046200 400-EXIT.
046300     EXIT.
046400
046500*    BURN DOT - FIVE SECONDS OF MAGIC-DAMAGE-BASED BURNING WHEN
046600*    ANY FLAME-SET ITEM IS EQUIPPED, PLUS A SEPARATE VOLATILE GEM
046700*    KICKER ON TOP.  WS-BURN-CHANCE-CAPPED IS THE CHANCE FACTOR -
046800*    A RECORD WITH NO FLAME-SET ITEMS AT ALL HAS A ZERO CHANCE
046900*    AND SKIPS STRAIGHT TO THE EXIT.
047000 410-CALC-BURN-DOT.
047100     IF WS-BURN-CHANCE NOT > ZERO
047200         GO TO 410-EXIT.
047300
047400*        BASE BURN: 33% OF MAGIC-DAMAGE PER SECOND, 5 SECONDS
047500     COMPUTE WS-BURN-DAMAGE-WRK ROUNDED =
047600         WS-EFF-MAGIC-DAMAGE-WRK * 0.33 * 5.
047700
047800*        VOLATILE GEM KICKER - FLAT 20% OF MAGIC-DAMAGE ADDED ON
047900*        TOP OF THE BASE BURN, NOT MULTIPLIED (CR-0447)
048000     IF VG-EQUIPPED
048100         COMPUTE WS-BURN-DAMAGE-WRK ROUNDED =
048200             WS-BURN-DAMAGE-WRK +
048300             (WS-EFF-MAGIC-DAMAGE-WRK * 0.20)
048400     END-IF.
048500
048600*        CAP THE CHANCE FACTOR AT 1.0 BEFORE USING IT - ONLY THE
048700*        CHANCE USED HERE IS CAPPED, THE REPORTED PERCENT IS NOT
048800     IF WS-BURN-CHANCE > 1
048900         MOVE 1 TO WS-BURN-CHANCE-CAPPED
049000     ELSE
049100         MOVE WS-BURN-CHANCE TO WS-BURN-CHANCE-CAPPED
049200     END-IF.
049300
049400     COMPUTE WS-DOT-DAMAGE-WRK ROUNDED =
049500         WS-DOT-DAMAGE-WRK +
049600         (WS-BURN-DAMAGE-WRK * WS-BURN-CHANCE-CAPPED).
049700 410-EXIT.
049800     EXIT.
049900
050000*    BLEED DOT - QUEENBEE CROWN ONLY.  FIVE SECONDS OF 25% OF
050100*    AVG-DAMAGE PER SECOND, SCALED BY A FLAT 26% BLEED FACTOR -
050200*    UNLIKE BURN THERE IS NO CHANCE ROLL, THE BLEED FACTOR IS
050300*    APPLIED EVERY TIME THE ITEM IS EQUIPPED.
050400 420-CALC-BLEED-DOT.
050500     IF NOT QC-EQUIPPED
050600         GO TO 420-EXIT.
050700
050800     COMPUTE WS-BLEED-DAMAGE-WRK ROUNDED =
050900         (WS-EFF-AVG-DAMAGE-WRK * 0.25 * 5) * 0.26.
051000     COMPUTE WS-DOT-DAMAGE-WRK ROUNDED =
051100         WS-DOT-DAMAGE-WRK + WS-BLEED-DAMAGE-WRK.
051200 420-EXIT.
051300     EXIT.
051400
051500*    POISON DOT - VOLATILE GEM ONLY.  FIVE SECONDS OF 40% OF
051600*    MAGIC-DAMAGE PER SECOND PLUS A FLAT 20% MAGIC-DAMAGE KICKER,
051700*    THE COMBINED FIGURE THEN SCALED BY AN 11% POISON FACTOR.
051800*    VOLATILE GEM IS THE ONLY ITEM IN THE WHOLE TABLE THAT FEEDS
051900*    TWO SEPARATE DOT PARAGRAPHS (THIS ONE AND 410-CALC-BURN-DOT).
052000 430-CALC-POISON-DOT.
052100     IF NOT VG-EQUIPPED
052200         GO TO 430-EXIT.
052300
052400     COMPUTE WS-POISON-DAMAGE-WRK ROUNDED =
052500         (WS-EFF-MAGIC-DAMAGE-WRK * 0.40 * 5) +
052600         (WS-EFF-MAGIC-DAMAGE-WRK * 0.20).
052700     COMPUTE WS-DOT-DAMAGE-WRK ROUNDED =
052800         WS-DOT-DAMAGE-WRK + (WS-POISON-DAMAGE-WRK * 0.11).
052900 430-EXIT.
053000     EXIT.
053100
053200*    BLOOD DOT - BLOOD BUTCHER ONLY.  UNLIKE THE OTHER THREE DOT
053300*    PARAGRAPHS THIS ONE HAS NO CHANCE FACTOR AND NO SCALING
053400*    FACTOR - IT IS A STRAIGHT 5% OF MIN-DAMAGE PER SECOND FOR
053500*    NINE SECONDS, ADDED DIRECTLY INTO THE RUNNING DOT TOTAL.
053600 440-CALC-BLOOD-DOT.
053700******* BLOOD BUTCHER HAS NO CHANCE FACTOR - STRAIGHT PERCENT OF  211189RD
053800******* MIN DAMAGE PER SECOND FOR NINE SECONDS                    211189RD
053900     IF NOT BB-EQUIPPED
054000         GO TO 440-EXIT.
054100
054200     COMPUTE WS-BLOOD-DAMAGE-WRK ROUNDED =
054300         WS-EFF-MIN-DAMAGE-WRK * 0.05 * 9.
054400     COMPUTE WS-DOT-DAMAGE-WRK ROUNDED =
054500         WS-DOT-DAMAGE-WRK + WS-BLOOD-DAMAGE-WRK.
054600 440-EXIT.
054700     EXIT.
054800
054900*    ROLL UP THE FINAL DAMAGE FIGURE, ROUND EVERY REPORTABLE WORK
055000*    FIELD STRAIGHT INTO WS-BUILD-RESULT, WORK OUT THE EFFECTIVE
055100*    MULTIPLIER, AND MARK THE RECORD "OK".  THIS IS THE LAST
055200*    PARAGRAPH PERFORMED ON EVERY CALL - EVERYTHING BEFORE THIS
055300*    POINT ONLY TOUCHES WORKING-STORAGE, NEVER WS-BUILD-RESULT.
055400 500-CALC-FINAL-FIGURES.
055500*        THE HEADLINE FIGURE - DIRECT-HIT DAMAGE PLUS DOT DAMAGE
055600     COMPUTE WS-FINAL-DAMAGE-WRK ROUNDED =
055700         WS-CRIT-MULT-DAMAGE-WRK + WS-DOT-DAMAGE-WRK.
055800
055900*        MIN-DAMAGE/MAX-DAMAGE PASS THROUGH UNCHANGED - SAME
056000*        2-DECIMAL PRECISION ON BOTH SIDES, NO ROUNDING NEEDED
056100     MOVE MIN-DAMAGE   IN WS-BUILD-REQUEST
056200                       TO MIN-DAMAGE   IN WS-BUILD-RESULT.
056300     MOVE MAX-DAMAGE   IN WS-BUILD-REQUEST
056400                       TO MAX-DAMAGE   IN WS-BUILD-RESULT.
056500******* THE WORK FIELDS BELOW CARRY 4 DECIMALS BUT THE RESULT     042302MPK
056600******* RECORD ONLY HOLDS 2 - COMPUTE ROUNDED STRAIGHT INTO THE   042302MPK
056700******* RESULT FIELD, A PLAIN MOVE HERE ONLY TRUNCATES            042302MPK
056800     COMPUTE AVG-DAMAGE IN WS-BUILD-RESULT ROUNDED =
056900         WS-UNBUFF-AVG-DAMAGE.
057000     COMPUTE EFF-MIN-DAMAGE IN WS-BUILD-RESULT ROUNDED =
057100         WS-EFF-MIN-DAMAGE-WRK.
057200     COMPUTE EFF-MAX-DAMAGE IN WS-BUILD-RESULT ROUNDED =
057300         WS-EFF-MAX-DAMAGE-WRK.
057400     COMPUTE EFF-AVG-DAMAGE IN WS-BUILD-RESULT ROUNDED =
057500         WS-EFF-AVG-DAMAGE-WRK.
057600     COMPUTE EFF-MAGIC-DAMAGE IN WS-BUILD-RESULT ROUNDED =
057700         WS-EFF-MAGIC-DAMAGE-WRK.
057800     COMPUTE CRIT-MULT-DAMAGE IN WS-BUILD-RESULT ROUNDED =
057900         WS-CRIT-MULT-DAMAGE-WRK.
058000     COMPUTE DOT-DAMAGE IN WS-BUILD-RESULT ROUNDED =
058100         WS-DOT-DAMAGE-WRK.
058200     COMPUTE FINAL-DAMAGE IN WS-BUILD-RESULT ROUNDED =
058300         WS-FINAL-DAMAGE-WRK.
058400
058500*        EFF-MULTIPLIER COMPARES THE FINAL FIGURE AGAINST THE
058600*        UNBUFFED AVERAGE - GUARD AGAINST DIVIDE BY ZERO WHEN
058700*        THE WEAPON'S OWN DAMAGE RANGE WAS ZERO TO BEGIN WITH
058800     IF WS-UNBUFF-AVG-DAMAGE = ZERO                                070794RD
058900         MOVE ZERO TO EFF-MULTIPLIER IN WS-BUILD-RESULT
059000     ELSE
059100         COMPUTE EFF-MULTIPLIER IN WS-BUILD-RESULT ROUNDED =
059200             WS-FINAL-DAMAGE-WRK / WS-UNBUFF-AVG-DAMAGE
059300     END-IF.
059400
059500*        A RECORD REACHING THIS PARAGRAPH ALREADY PASSED DMGBATCH'S
059600*        EDIT, SO THE ONLY STATUS-CD THIS PROGRAM EVER SETS IS "OK"
059700     MOVE "OK" TO STATUS-CD IN WS-BUILD-RESULT.
059800 500-EXIT.
059900     EXIT.
