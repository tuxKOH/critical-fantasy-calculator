000100******************************************************************
000200***** DMGREQ   -  BUILD-REQUEST RECORD LAYOUT
000300***** ONE RECORD PER CHARACTER BUILD SUBMITTED BY THE BUILD-PLANNER
000400***** SYSTEM.  FIXED LENGTH, 80 BYTES, ARRIVAL-ORDER SEQUENTIAL -
000500***** NO KEY.  READ INTO WS-BUILD-REQUEST BY THE CALLING PROGRAM.
000600******************************************************************
000700 01  WS-BUILD-REQUEST.
000800     05  BUILD-ID                    PIC X(08).
000900     05  DAMAGE-TYPE                 PIC X(08).
001000*****    INFORMATIONAL LABEL ONLY - NOT USED IN THE CALCULATION
001100     05  MIN-DAMAGE                  PIC 9(07)V99.
001200     05  MAX-DAMAGE                  PIC 9(07)V99.
001300     05  MAGIC-DAMAGE                PIC 9(07)V99.
001400     05  CRIT-RATE-PCT               PIC 9(03)V99.
001500     05  CRIT-DMG-PCT                PIC 9(03)V99.
001600*****    BLANK/ZERO DEFAULTS TO 150.00 PERCENT - SEE 110-DEFAULT-
001700*****    CRIT-DMG-PCT IN DMGCALC
001800     05  MAGIC-POTION-FLG            PIC X(01).
001900         88  MAGIC-POTION-ACTIVE     VALUE "Y".
002000     05  ATTACK-POTION-FLG           PIC X(01).
002100         88  ATTACK-POTION-ACTIVE    VALUE "Y".
002200     05  GOLDEN-APPLE-FLG            PIC X(01).
002300         88  GOLDEN-APPLE-ACTIVE     VALUE "Y".
002400     05  EQUIP-CODE-TBL.
002500         10  EQUIP-CODE              PIC X(02) OCCURS 8 TIMES.
002600     05  EQUIP-CODE-GROUP REDEFINES EQUIP-CODE-TBL PIC X(16).
002700*****    ALTERNATE VIEW OF THE EQUIPMENT SLOTS - USED WHEN THE
002800*****    WHOLE GROUP OF 8 SLOTS NEEDS TO MOVE OR COMPARE AS ONE
002900*****    FIELD INSTEAD OF TABLE ENTRY BY TABLE ENTRY
003000     05  FILLER                      PIC X(08).
