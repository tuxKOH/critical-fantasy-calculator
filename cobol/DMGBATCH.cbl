000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMGBATCH.
000300 AUTHOR. R. DELACROIX.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/15/87.
000600 DATE-COMPILED. 01/15/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EDITS A FILE OF CHARACTER-BUILD REQUESTS
001200*          SUBMITTED BY THE BUILD-PLANNER SYSTEM.
001300*
001400*          IT CONTAINS ONE RECORD FOR EVERY BUILD A PLAYER WANTS
001500*          EVALUATED - WEAPON DAMAGE RANGE, MAGIC DAMAGE, CRIT
001600*          STATISTICS, ACTIVE POTIONS, AND UP TO EIGHT EQUIPPED
001700*          ITEMS.  RECORDS ARRIVE IN NO PARTICULAR ORDER - THERE
001800*          IS NO KEY AND NO TRAILER RECORD ON THIS FILE.
001900*
002000*          THE PROGRAM EDITS EACH RECORD, CALLS DMGCALC TO WORK
002100*          OUT THE DERIVED DAMAGE FIGURES, WRITES A BUILD-RESULT
002200*          RECORD AND A REPORT DETAIL LINE FOR EVERY REQUEST, AND
002300*          PRINTS RUN TOTALS AT END OF FILE.
002400*
002500*          THE BUILD-PLANNER SYSTEM DOES NOT SORT OR BLOCK THESE
002600*          RECORDS BY DAMAGE-TYPE, CHARACTER CLASS, OR SERVER - IT
002700*          JUST FEEDS EVERY BUILD A PLAYER ASKED THE TOOL TO SCORE
002800*          SINCE THE PREVIOUS RUN.  DO NOT ASSUME ANY ORDERING WHEN
002900*          MAINTAINING THIS PROGRAM.
003000*
003100*          ONE CALL TO DMGCALC PER RECORD - THIS PROGRAM DOES NOT
003200*          BATCH MULTIPLE BUILD-REQUESTS INTO A SINGLE CALL, AND
003300*          DMGCALC HOLDS NO STATE BETWEEN CALLS.  EVERY RECORD IS
003400*          SCORED ON ITS OWN MERITS, AGAINST ITS OWN FIELDS ONLY.
003500*
003600*          THIS PROGRAM DOES NOT UPDATE ANY MASTER FILE AND DOES
003700*          NOT SORT ITS INPUT - IT IS A STRAIGHT READ/EDIT/CALL/
003800*          WRITE PASS, ONE FILE IN AND TWO FILES OUT.
003900*
004000******************************************************************
004100
004200         INPUT FILE              -   DDS0001.BLDREQ
004300
004400         OUTPUT FILE PRODUCED    -   DDS0001.BLDRES
004500
004600         REPORT PRODUCED         -   DDS0001.DMGRPT
004700
004800         DUMP FILE               -   SYSOUT
004900
005000******************************************************************
005100*    FIELD-BY-FIELD NOTES - BUILD-REQUEST (SEE DMGREQ.CPY)
005200*
005300*    BUILD-ID           PLAYER'S OWN LABEL FOR THIS BUILD, CARRIED
005400*                        THROUGH UNCHANGED TO BUILD-RESULT AND THE
005500*                        REPORT - NEVER EDITED, NEVER VALIDATED
005600*    DAMAGE-TYPE         INFORMATIONAL ONLY, NOT USED IN THE MATH
005700*    MIN-DAMAGE/         WEAPON DAMAGE RANGE - EDITED AT 300-FIELD-
005800*    MAX-DAMAGE           EDITS, BLANK TREATED AS ZERO
005900*    MAGIC-DAMAGE         FLAT MAGIC DAMAGE ADDED ON TOP OF WEAPON
006000*                        DAMAGE BY DMGCALC
006100*    CRIT-RATE-PCT/       EXPECTED CRIT CHANCE AND CRIT DAMAGE
006200*    CRIT-DMG-PCT         MULTIPLIER, BOTH FEED THE EXPECTED-VALUE
006300*                        CRIT MATH IN DMGCALC
006400*    xxx-POTION-FLG       ACTIVE BUFF SWITCHES - SEE DMGCALC'S
006500*                        250-APPLY-POTION-BUFFS
006600*    EQUIP-CODE TABLE     UP TO 8 EQUIPPED ITEM CODES - SCANNED BY
006700*                        DMGCALC'S 200-SCAN-EQUIPMENT-SLOTS
006800*
006900*    FIELD-BY-FIELD NOTES - BUILD-RESULT (SEE DMGRES.CPY)
007000*
007100*    EFF-xxx-DAMAGE       DAMAGE FIGURES AFTER POTION/EQUIPMENT
007200*                        BUFFS ARE FOLDED IN
007300*    CRIT-MULT-DAMAGE     EFF-AVG-DAMAGE ADJUSTED FOR EXPECTED
007400*                        CRIT CONTRIBUTION
007500*    DOT-DAMAGE           COMBINED BURN/BLEED/POISON/BLOOD DAMAGE
007600*                        OVER TIME, WHEN ANY FLAME-SET ITEMS ARE
007700*                        EQUIPPED
007800*    FINAL-DAMAGE         CRIT-MULT-DAMAGE PLUS DOT-DAMAGE - THE
007900*                        HEADLINE FIGURE THIS WHOLE RUN EXISTS TO
008000*                        PRODUCE
008100*    STATUS-CD            "OK" OR "ER" - THE ONLY TWO VALUES THIS
008200*                        FIELD EVER TAKES IN THIS PROGRAM
008300*
008400******************************************************************
008500*CHANGE LOG.
008600*
008700* DATE      BY   REQUEST    DESCRIPTION
008800* --------  ---  ---------  --------------------------------------
008900* 01/15/87  RD   INITIAL    ORIGINAL CODING
009000* 02/02/87  RD   INITIAL    ADDED EQUIPMENT SLOT EDITS
009100* 06/19/87  THG  CR-0114    ADDED FLAME-SET-COUNT TO DETAIL LINE
009200* 03/11/88  MPK  CR-0166    WIDENED CRIT-DMG-PCT EDIT, 150.00 DFLT
009300*                           NOTED ON THE REPORT COLUMN HEADING
009400* 11/21/89  RD   CR-0203    ADDED AVERAGE FINAL DAMAGE TO TOTALS
009500* 05/02/91  JWB  CR-0241    BLANK NUMERIC FIELDS USED TO FAIL THE
009600*                           EDIT AND COUNT AS RECORDS-IN-ERROR -
009700*                           NOW TREATED AS ZERO PER BUSINESS RULE
009800* 10/14/92  JWB  AR-0309    STOPPED COUNTING TRAILER RECS - THIS
009900*                           FILE HAS NO TRAILER, EOF DRIVES THE
010000*                           LOOP NOW
010100* 07/07/94  RD   AR-0355    CORRECTED RECORDS-OK COUNT USED IN THE
010200*                           AVERAGE FINAL DAMAGE CALCULATION
010300* 02/09/96  MPK  CR-0402    REPORT BURN-CHANCE-PCT NO LONGER
010400*                           CAPPED - CAP IS INSIDE DMGCALC ONLY
010500* 12/01/98  JWB  Y2K-0041   YEAR 2000 REVIEW - REPORT DATE COMES
010600*                           FROM FUNCTION CURRENT-DATE, 4-DIGIT
010700*                           YEAR ALREADY, NO CHANGE REQUIRED
010800* 01/06/99  JWB  Y2K-0041   Y2K SIGN-OFF RECORDED ON AR-0355 FOLDER
010900* 08/15/00  RD   CR-0447    NO CHANGE THIS PROGRAM - SEE DMGCALC
011000*                           CR-0447 FOR THE VOLATILE GEM BURN FIX
011100* 04/23/02  MPK  AR-0501    NO CHANGE THIS PROGRAM - SEE DMGCALC
011200*                           AR-0501 FOR ROUNDING PRECISION FIX
011300* 09/18/03  RD   AR-0501    CLOSING AR-0501 - VERIFIED AGAINST A
011400*                           FULL TEST FILE, TOTALS TIE
011500* 03/02/05  RD   AR-0558    RENAMED THE CLEANUP PARAGRAPH FROM
011600*                           900-CLEANUP TO 999-CLEANUP - IT WAS
011700*                           SHARING THE 900-EXIT LABEL WITH
011800*                           900-READ-BUILD-REQ, TWO PARAGRAPHS
011900*                           CANNOT SHARE AN EXIT NAME.  ALSO PADDED
012000*                           THE COMMENTARY IN THIS PROGRAM TO BRING
012100*                           IT UP TO SHOP STANDARD FOR DOCUMENTATION
012200*                           DENSITY - AR-0558 COVERS BOTH ITEMS
012300******************************************************************
012400******************************************************************
012500*    RESTART / RERUN NOTES
012600*
012700*    THIS JOB IS NOT CHECKPOINTED.  IF IT ABENDS PARTWAY THROUGH
012800*    THE INPUT FILE, OPERATIONS RERUNS THE WHOLE STEP FROM THE
012900*    BEGINNING OF BUILD-REQ - THERE IS NO PARTIAL-FILE RESTART
013000*    LOGIC IN THIS PROGRAM, THE SAME AS OTHER BATCH JOBS IN THIS
013050*    SHOP.  BUILD-RES AND
013100*    DMGRPT FROM A FAILED RUN ARE DISCARDED AND REGENERATED IN
013200*    FULL ON THE RERUN.
013300*
013400*    A RERUN PRODUCES IDENTICAL OUTPUT TO THE FIRST ATTEMPT AS
013500*    LONG AS THE INPUT FILE HAS NOT CHANGED - THIS PROGRAM HOLDS
013600*    NO STATE ACROSS RUNS AND READS NO MASTER FILE.
013700******************************************************************
013800 ENVIRONMENT DIVISION.
013900 CONFIGURATION SECTION.
014000*    IBM-390 IS THE ONLY MACHINE THIS PROGRAM HAS EVER RUN ON -
014100*    NO PORTABILITY WORK HAS BEEN DONE AND NONE IS PLANNED.
014200 SOURCE-COMPUTER. IBM-390.
014300 OBJECT-COMPUTER. IBM-390.
014400*    C01 DRIVES THE REPORT'S PAGE-EJECT CHANNEL - SEE 720-WRITE-
014500*    RPT-HEADINGS, WHICH IS THE ONLY PARAGRAPH THAT SKIPS TO IT.
014600*    NO OTHER SPECIAL-NAMES ARE USED BY THIS PROGRAM.
014700 SPECIAL-NAMES.
014800     C01 IS NEXT-PAGE.
014900 INPUT-OUTPUT SECTION.
015000 FILE-CONTROL.
015100*    SYSOUT CARRIES THE ABEND-REC DUMP ONLY - IT IS NOT A PRINT
015200*    FILE AND NEVER RECEIVES A NORMAL REPORT LINE.  SEE DMGRPT
015300*    BELOW FOR THE ACTUAL PRINTED REPORT.
015400     SELECT SYSOUT
015500     ASSIGN TO UT-S-SYSOUT
015600       ORGANIZATION IS SEQUENTIAL.
015700
015800*    BUILD-REQ, BUILD-RES AND DMGRPT ALL SHARE ONE FILE STATUS
015900*    FIELD, OFCODE - THIS IS THE SHOP HABIT FOR PLAIN SEQUENTIAL
016000*    QSAM FILES, THE SAME WAY OTHER SHOP PROGRAMS SHARE ONE STATUS FIELD
016100*    ACROSS ITS INPUT, OUTPUT AND ERROR FILES.  ONLY AN INDEXED
016200*    OR VSAM FILE WOULD GET ITS OWN STATUS FIELD IN THIS SHOP,
016300*    AND THIS PROGRAM HAS NO SUCH FILE.
016400*    BUILD-REQ IS THE ONLY INPUT FILE THIS PROGRAM OPENS.
016500     SELECT BUILD-REQ
016600     ASSIGN TO UT-S-BLDREQ
016700       ACCESS MODE IS SEQUENTIAL
016800       FILE STATUS IS OFCODE.
016900
017000*    BUILD-RES IS THE MACHINE-READABLE RESULT FILE - ONE RECORD
017100*    OUT FOR EVERY BUILD-REQUEST RECORD IN, SAME ORDER.
017200     SELECT BUILD-RES
017300     ASSIGN TO UT-S-BLDRES
017400       ACCESS MODE IS SEQUENTIAL
017500       FILE STATUS IS OFCODE.
017600
017700*    DMGRPT IS THE HUMAN-READABLE PRINTED REPORT - HEADINGS,
017800*    ONE DETAIL LINE PER RECORD, AND RUN TOTALS AT THE END.
017900     SELECT DMGRPT
018000     ASSIGN TO UT-S-DMGRPT
018100       ACCESS MODE IS SEQUENTIAL
018200       FILE STATUS IS OFCODE.
018300
018400 DATA DIVISION.
018500 FILE SECTION.
018600*    SYSOUT-REC IS A FLAT 100-BYTE BUFFER THE SAME WIDTH AS
018700*    ABEND-REC (SEE COPY ABENDREC BELOW) - WRITE SYSOUT-REC FROM
018800*    ABEND-REC MOVES THE WHOLE DUMP RECORD OUT IN ONE SHOT.
018900*    NOTHING ELSE IS EVER WRITTEN TO THIS FILE.
019000 FD  SYSOUT
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 100 CHARACTERS
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS SYSOUT-REC.
019600 01  SYSOUT-REC  PIC X(100).
019700
019800****** THIS FILE IS PASSED IN FROM THE BUILD-PLANNER SYSTEM
019900****** ONE RECORD PER BUILD - ARRIVAL ORDER, NO KEY, NO TRAILER
020000****** 80 BYTES FIXED, SEE DMGREQ.CPY FOR THE FIELD-LEVEL LAYOUT
020100 FD  BUILD-REQ
020200     RECORDING MODE IS F
020300     LABEL RECORDS ARE STANDARD
020400     RECORD CONTAINS 80 CHARACTERS
020500     BLOCK CONTAINS 0 RECORDS
020600     DATA RECORD IS BUILD-REQUEST-REC.
020700 01  BUILD-REQUEST-REC  PIC X(80).
020800
020900****** THIS FILE IS WRITTEN FOR EVERY BUILD-REQUEST RECORD READ -
021000****** ONE RESULT RECORD IN, ONE RESULT RECORD OUT, SAME ORDER
021100****** 132 BYTES FIXED, SEE DMGRES.CPY FOR THE FIELD-LEVEL LAYOUT
021200 FD  BUILD-RES
021300     RECORDING MODE IS F
021400     LABEL RECORDS ARE STANDARD
021500     RECORD CONTAINS 132 CHARACTERS
021600     BLOCK CONTAINS 0 RECORDS
021700     DATA RECORD IS BUILD-RESULT-REC.
021800 01  BUILD-RESULT-REC  PIC X(132).
021900
022000****** ONE PRINT LINE PER WRITE - HEADINGS, DETAIL LINES, BLANK
022100****** SEPARATOR LINES AND TOTAL LINES ALL MOVE THROUGH RPT-REC
022200****** BEFORE THE WRITE, SEE THE 7XX PARAGRAPHS BELOW
022300 FD  DMGRPT
022400     RECORDING MODE IS F
022500     LABEL RECORDS ARE STANDARD
022600     RECORD CONTAINS 132 CHARACTERS
022700     BLOCK CONTAINS 0 RECORDS
022800     DATA RECORD IS RPT-REC.
022900 01  RPT-REC  PIC X(132).
023000
023100 WORKING-STORAGE SECTION.
023200*    SHARED FILE-STATUS GROUP - SEE THE SELECT CLAUSE COMMENTARY
023300*    ABOVE.  CODE-WRITE IS TESTED NOWHERE IN THIS PROGRAM TODAY
023400*    BUT IS CARRIED HERE BECAUSE EVERY SEQUENTIAL FILE IN THE
023500*    SHOP CARRIES IT, SO FUTURE MAINTENANCE CAN ADD A WRITE-ERROR
023600*    CHECK WITHOUT TOUCHING THE SELECT CLAUSES.
023700 01  FILE-STATUS-CODES.
023800     05  OFCODE                  PIC X(2).
023900         88 CODE-WRITE    VALUE SPACES.
024000     05  FILLER                  PIC X(02).
024100
024200** QSAM FILE
024300*    WS-BUILD-REQUEST - THE INCOMING BUILD-REQUEST LAYOUT.  READ
024400*    INTO HERE BY 900-READ-BUILD-REQ, EDITED BY 300-FIELD-EDITS,
024500*    THEN PASSED TO DMGCALC BY REFERENCE.
024600 COPY DMGREQ.
024700** QSAM FILE
024800*    WS-BUILD-RESULT - THE DERIVED BUILD-RESULT LAYOUT DMGCALC
024900*    FILLS IN AND 700-WRITE-BUILD-RESULT WRITES TO BUILD-RES.
025000 COPY DMGRES.
025100
025200*    ABEND-REC - THE SHOP'S STANDARD SYSOUT DUMP RECORD, SHARED
025300*    BY EVERY BATCH PROGRAM SO OPERATIONS SEES ONE CONSISTENT
025400*    DUMP FORMAT NO MATTER WHICH PROGRAM BLEW UP.
025500 COPY ABENDREC.
025600
025700*    ZERO-VAL / ONE-VAL EXIST SOLELY TO DRIVE THE DELIBERATE
025800*    DIVIDE-BY-ZERO IN 1000-ABEND-RTN - SEE THAT PARAGRAPH.
025900*    NEITHER FIELD IS EVER CHANGED AFTER INITIALIZATION.
026000 77  ZERO-VAL                     PIC S9(4) COMP VALUE ZERO.
026100 77  ONE-VAL                      PIC S9(4) COMP VALUE 1.
026200
026300*    RUN COUNTERS AND ACCUMULATORS - ALL COMP/COMP-3, NONE OF
026400*    THESE EVER APPEAR ON A SCREEN OR IN A FILE, SO THERE IS NO
026500*    REASON TO CARRY THEM AS ZONED DISPLAY.
026600 01  COUNTERS-AND-ACCUMULATORS.
026700*        TOTAL BUILD-REQUEST RECORDS SEEN THIS RUN
026800     05 RECORDS-READ              PIC S9(7) COMP.
026900*        TOTAL BUILD-RESULT RECORDS WRITTEN THIS RUN - ALWAYS
027000*        EQUAL TO RECORDS-READ, OK OR IN ERROR EITHER WAY
027100     05 RECORDS-WRITTEN           PIC S9(7) COMP.
027200*        RECORDS THAT FAILED 300-FIELD-EDITS
027300     05 RECORDS-IN-ERROR          PIC S9(7) COMP.
027400*        RECORDS THAT PASSED THE EDIT AND WERE SCORED BY DMGCALC
027500     05 RECORDS-OK                PIC S9(7) COMP.
027600*        RETURN-CD FROM THE LAST CALL TO DMGCALC
027700     05 CALC-CALL-RET-CODE        PIC S9(4) COMP.
027800*        RUNNING SUM OF FINAL-DAMAGE ACROSS ALL RECORDS-OK
027900     05 WS-TOTAL-FINAL-DAMAGE     PIC S9(9)V99 COMP-3.
028000*        WS-TOTAL-FINAL-DAMAGE DIVIDED BY RECORDS-OK, COMPUTED
028100*        ONCE AT END OF RUN BY 760-WRITE-REPORT-TOTALS
028200     05 WS-AVG-FINAL-DAMAGE       PIC S9(9)V99 COMP-3.
028300     05 FILLER                    PIC X(02).
028400
028500*    MORE-DATA-SW DRIVES THE MAIN PROCESSING LOOP, ERROR-FOUND-SW
028600*    DRIVES THE PER-RECORD BRANCH BETWEEN 320-BUILD-ERROR-RESULT
028700*    AND 400-CALCULATE-DAMAGE.  BOTH ARE RESET EVERY PASS THROUGH
028800*    THE LOOP - NEITHER SWITCH CARRIES STATE ACROSS RECORDS.
028900 01  FLAGS-AND-SWITCHES.
029000*        "Y" UNTIL 900-READ-BUILD-REQ HITS END OF FILE
029100     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
029200        88 NO-MORE-REQUESTS       VALUE "N".
029300*        RESET TO "N" AT THE TOP OF EVERY PASS OF 100-MAINLINE -
029400*        SET TO "Y" BY 300-FIELD-EDITS WHEN A FIELD FAILS
029500     05 ERROR-FOUND-SW            PIC X(01) VALUE "N".
029600        88 RECORD-ERROR-FOUND     VALUE "Y".
029700        88 VALID-RECORD           VALUE "N".
029800     05 FILLER                    PIC X(02).
029900
030000*    WS-CURRENT-DATE HOLDS THE RAW FUNCTION CURRENT-DATE RESULT -
030100*    SEE THE REDEFINES BELOW FOR THE BROKEN-OUT YEAR/MONTH/DAY
030200*    USED TO STAMP THE REPORT HEADING.  MOVED ONCE, IN
030300*    000-HOUSEKEEPING, AT THE TOP OF THE RUN.
030400 01  WS-CURRENT-DATE               PIC X(21).
030500*    ALTERNATE VIEW OF WS-CURRENT-DATE BROKEN OUT INTO YEAR,
030600*    MONTH AND DAY - FUNCTION CURRENT-DATE RETURNS A FOUR-DIGIT
030700*    YEAR ALREADY SO NO Y2K WINDOWING LOGIC IS NEEDED HERE.
030800 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE.
030900     05 WS-CURRENT-YEAR           PIC 9(04).
031000     05 WS-CURRENT-MONTH          PIC 9(02).
031100     05 WS-CURRENT-DAY            PIC 9(02).
031200     05 FILLER                    PIC X(13).
031300
031400*    REPORT WORKING-STORAGE - ONE GROUP PER LINE TYPE, MOVED TO
031500*    RPT-REC AND WRITTEN BY THE 7XX PARAGRAPHS BELOW.  LAID OUT
031600*    AT 132 BYTES EACH TO MATCH RPT-REC'S RECORD LENGTH.
031700*    PAGE HEADING LINE - RUN DATE AND REPORT TITLE.
031800 01  WS-HDR-REC.
031900     05  FILLER                   PIC X(01) VALUE " ".
032000     05  HDR-DATE.
032100         10  HDR-MM               PIC 9(02).
032200         10  DASH-1               PIC X(01) VALUE "/".
032300         10  HDR-DD               PIC 9(02).
032400         10  DASH-2               PIC X(01) VALUE "/".
032500         10  HDR-YY               PIC 9(04).
032600     05  FILLER                   PIC X(06) VALUE SPACES.
032700     05  FILLER                   PIC X(54) VALUE
032800         "CRITICAL FANTASY DAMAGE CALCULATOR - DAMAGE REPORT".
032900     05  FILLER                   PIC X(55) VALUE SPACES.
033000
033100*    ALTERNATE FLAT VIEW OF THE PAGE HEADING LINE - USED WHEN THE
033200*    WHOLE 132-BYTE LINE NEEDS TO MOVE OR COMPARE AS ONE FIELD
033300*    INSTEAD OF COLUMN BY COLUMN, THE SAME IDEA AS DMGREQ.CPY'S
033400*    EQUIP-CODE-GROUP REDEFINES OF THE EQUIPMENT SLOT TABLE.
033500 01  WS-HDR-REC-ALT REDEFINES WS-HDR-REC PIC X(132).
033600
033700*    COLUMN HEADING LINE - WRITTEN ONCE PER PAGE BY 720-WRITE-
033800*    RPT-HEADINGS, RIGHT AFTER THE DATE/TITLE BANNER ABOVE.
033900*
034000*    COLUMN GLOSSARY -
034100*      BUILD-ID        PLAYER'S LABEL FOR THE BUILD
034200*      EFF-AVG-DMG      EFF-AVG-DAMAGE FROM WS-BUILD-RESULT
034300*      CRIT-MULT-DMG    CRIT-MULT-DAMAGE FROM WS-BUILD-RESULT
034400*      DOT-DMG          DOT-DAMAGE FROM WS-BUILD-RESULT
034500*      FINAL-DMG        FINAL-DAMAGE, THE HEADLINE FIGURE
034600*      EFF-MULT         EFF-MULTIPLIER FROM WS-BUILD-RESULT
034700*      BURN-%           BURN-CHANCE-PCT FROM WS-BUILD-RESULT
034800*      FLAME            FLAME-SET-COUNT FROM WS-BUILD-RESULT
034900*      ST               STATUS-CD, "OK" OR "ER"
035000 01  WS-COLM-HDR-REC.
035100     05  FILLER            PIC X(10) VALUE "BUILD-ID".
035200     05  FILLER            PIC X(15) VALUE "EFF-AVG-DMG".
035300     05  FILLER            PIC X(15) VALUE "CRIT-MULT-DMG".
035400     05  FILLER            PIC X(15) VALUE "DOT-DMG".
035500     05  FILLER            PIC X(15) VALUE "FINAL-DMG".
035600     05  FILLER            PIC X(10) VALUE "EFF-MULT".
035700     05  FILLER            PIC X(08) VALUE "BURN-%".
035800     05  FILLER            PIC X(07) VALUE "FLAME".
035900     05  FILLER            PIC X(10) VALUE "ST".
036000     05  FILLER            PIC X(22) VALUE SPACES.
036100
036200*    ALTERNATE FLAT VIEW OF THE COLUMN HEADING LINE - SAME REASON
036300*    AS THE TWO REDEFINES ABOVE.
036400 01  WS-COLM-HDR-REC-ALT REDEFINES WS-COLM-HDR-REC PIC X(132).
036500
036600*    DETAIL LINE - ONE PER BUILD-REQUEST RECORD.  EDITED PICTURES
036700*    MATCH THE SPEC'S REPORT LAYOUT EXACTLY - SEE 740-WRITE-
036800*    DETAIL-LINE FOR THE MOVES THAT FILL THIS GROUP IN.  AN
036900*    ERROR RECORD PRINTS ALL ZEROS HERE EXCEPT BUILD-ID-O AND
037000*    STATUS-CD-O.
037100 01  WS-DETAIL-LINE.
037200     05  BUILD-ID-O               PIC X(08).
037300     05  FILLER                   PIC X(02) VALUE SPACES.
037400     05  EFF-AVG-DAMAGE-O         PIC ZZ,ZZZ,ZZ9.99.
037500     05  FILLER                   PIC X(02) VALUE SPACES.
037600     05  CRIT-MULT-DAMAGE-O       PIC ZZ,ZZZ,ZZ9.99.
037700     05  FILLER                   PIC X(02) VALUE SPACES.
037800     05  DOT-DAMAGE-O             PIC ZZ,ZZZ,ZZ9.99.
037900     05  FILLER                   PIC X(02) VALUE SPACES.
038000     05  FINAL-DAMAGE-O           PIC ZZ,ZZZ,ZZ9.99.
038100     05  FILLER                   PIC X(02) VALUE SPACES.
038200     05  EFF-MULTIPLIER-O         PIC Z,ZZ9.99.
038300     05  FILLER                   PIC X(02) VALUE SPACES.
038400     05  BURN-CHANCE-PCT-O        PIC ZZ9.9.
038500     05  FILLER                   PIC X(02) VALUE SPACES.
038600     05  FLAME-SET-COUNT-O        PIC 9.
038700     05  FILLER                   PIC X(02) VALUE SPACES.
038800     05  STATUS-CD-O              PIC X(02).
038900     05  FILLER                   PIC X(42) VALUE SPACES.
039000
039100*    ALTERNATE FLAT VIEW OF THE DETAIL LINE - USED WHEN THE WHOLE
039200*    132-BYTE LINE NEEDS TO MOVE OR COMPARE AS ONE FIELD INSTEAD
039300*    OF COLUMN BY COLUMN, THE SAME IDEA AS DMGREQ.CPY'S
039400*    EQUIP-CODE-GROUP REDEFINES OF THE EQUIPMENT SLOT TABLE.
039500 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
039600
039700*    BLANK SEPARATOR LINE - USED BETWEEN THE HEADING BLOCK AND
039800*    THE DETAIL LINES, AND AGAIN BEFORE THE RUN TOTALS.
039900 01  WS-BLANK-LINE.
040000     05  FILLER     PIC X(132) VALUE SPACES.
040100
040200*    END-OF-RUN TOTAL LINES - WRITTEN ONCE EACH, IN ORDER, BY
040300*    760-WRITE-REPORT-TOTALS.  FOUR SEPARATE 01-LEVEL GROUPS,
040400*    NOT ONE TABLE, BECAUSE EACH LINE'S LITERAL TEXT AND EDITED
040500*    FIGURE WIDTH DIFFER FROM THE NEXT - THE SAME APPROACH THIS
040600*    SHOP USES ON ITS OTHER PRINT REPORTS FOR END-OF-RUN TOTALS.
040700*    LINE 1 - RECORDS READ.
040800 01  WS-TOTAL-LINE-1.
040900     05  FILLER     PIC X(26) VALUE "RECORDS READ ..........".
041000     05  TOT-RECORDS-READ-O     PIC ZZZ,ZZ9.
041100     05  FILLER     PIC X(97) VALUE SPACES.
041200
041300*    LINE 2 - RECORDS IN ERROR.
041400 01  WS-TOTAL-LINE-2.
041500     05  FILLER     PIC X(26) VALUE "RECORDS IN ERROR ......".
041600     05  TOT-RECORDS-ERR-O      PIC ZZZ,ZZ9.
041700     05  FILLER     PIC X(97) VALUE SPACES.
041800
041900*    LINE 3 - SUM OF FINAL-DAMAGE ACROSS ALL RECORDS-OK.
042000 01  WS-TOTAL-LINE-3.
042100     05  FILLER     PIC X(26) VALUE "TOTAL FINAL DAMAGE ....".
042200     05  TOT-FINAL-DAMAGE-O     PIC ZZZ,ZZZ,ZZ9.99.
042300     05  FILLER     PIC X(91) VALUE SPACES.
042400
042500*    LINE 4 - LINE 3 DIVIDED BY RECORDS-OK.
042600 01  WS-TOTAL-LINE-4.
042700     05  FILLER     PIC X(26) VALUE "AVG FINAL DAMAGE ......".
042800     05  AVG-FINAL-DAMAGE-O     PIC ZZZ,ZZZ,ZZ9.99.
042900     05  FILLER     PIC X(91) VALUE SPACES.
043000
043100******************************************************************
043200*    PARAGRAPH MAP - NUMBERED BY LOGICAL BAND, SHOP STANDARD
043300*
043400*    000-HOUSEKEEPING        ONE-TIME RUN SETUP
043500*    100-MAINLINE             DRIVES ONE PASS PER RECORD
043600*    300-FIELD-EDITS          NUMERIC EDITS ON BUILD-REQUEST
043700*    320-BUILD-ERROR-RESULT   BUILDS AN "ER" RESULT RECORD
043800*    400-CALCULATE-DAMAGE     CALLS DMGCALC
043900*    700-WRITE-BUILD-RESULT   WRITES BUILD-RES, ROLLS TOTALS
044000*    720-WRITE-RPT-HEADINGS   PAGE HEADING, ONCE PER RUN
044100*    740-WRITE-DETAIL-LINE    ONE REPORT LINE PER RECORD
044200*    760-WRITE-REPORT-TOTALS  FOUR TOTAL LINES, ONCE PER RUN
044300*    800-OPEN-FILES           OPENS ALL FOUR FILES
044400*    850-CLOSE-FILES          CLOSES ALL FOUR FILES
044500*    900-READ-BUILD-REQ       READS ONE BUILD-REQUEST RECORD
044600*    999-CLEANUP              END-OF-RUN TOTALS, CLOSE, SUMMARY
044700*    1000-ABEND-RTN           FATAL TROUBLE ONLY, FORCES A SOC7
044800*
044900*    EVERY PARAGRAPH BELOW IS PERFORMED FROM EXACTLY ONE PLACE IN
045000*    THIS LISTING, EXCEPT 850-CLOSE-FILES, WHICH IS PERFORMED FROM
045100*    BOTH 999-CLEANUP AND 1000-ABEND-RTN SO A FATAL ABORT NEVER
045200*    LEAVES A FILE OPEN.
045300******************************************************************
045400*    MAINLINE - PRIME THE RUN, DRIVE THE READ/EDIT/CALCULATE/
045500*    WRITE LOOP UNTIL THE INPUT FILE IS EXHAUSTED, THEN CLEAN UP.
045600*    NOTHING ELSE IN THE PROGRAM IS PERFORMED FROM ANYWHERE BUT
045700*    THIS PARAGRAPH AND THE PARAGRAPHS IT PERFORMS.
045800 PROCEDURE DIVISION.
045900*    ONE-TIME SETUP - OPEN FILES, PRIME THE FIRST READ.
046000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
046100*    ONE PASS PER BUILD-REQUEST RECORD UNTIL END OF FILE.
046200     PERFORM 100-MAINLINE THRU 100-EXIT
046300             UNTIL NO-MORE-REQUESTS.
046400*    TOTALS, CLOSE, SUMMARY MESSAGE.
046500     PERFORM 999-CLEANUP THRU 999-EXIT.
046600     MOVE +0 TO RETURN-CODE.
046700     GOBACK.
046800
046900*    ONE-TIME RUN SETUP - STAMP TODAY'S DATE ONTO THE REPORT
047000*    HEADING, ZERO THE COUNTERS, OPEN THE FILES, PRINT THE FIRST
047100*    PAGE HEADING, AND PRIME THE LOOP WITH THE FIRST READ.  IF
047200*    THE INPUT FILE IS EMPTY THE RUN HAS NOTHING TO SCORE AND IS
047300*    TREATED AS A FATAL CONDITION, NOT A ZERO-RECORD SUCCESS.
047400 000-HOUSEKEEPING.
047500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
047600     DISPLAY "******** BEGIN JOB DMGBATCH ********".
047700*        STAMP THE REPORT HEADING WITH TODAY'S DATE
047800     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE.
047900     MOVE WS-CURRENT-YEAR  TO HDR-YY.
048000     MOVE WS-CURRENT-MONTH TO HDR-MM.
048100     MOVE WS-CURRENT-DAY   TO HDR-DD.
048200
048300*        COUNTERS MUST START AT ZERO EVERY RUN - THIS IS A
048400*        ONE-SHOT BATCH JOB, NOT A RESTARTABLE CHECKPOINT RUN
048500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
048600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
048700     PERFORM 720-WRITE-RPT-HEADINGS THRU 720-EXIT.
048800*        PRIME THE MAIN LOOP WITH THE FIRST RECORD
048900     PERFORM 900-READ-BUILD-REQ THRU 900-EXIT.
049000
049100*        AN EMPTY INPUT FILE MEANS THE BUILD-PLANNER SYSTEM
049200*        NEVER FED THIS RUN ANYTHING TO SCORE - TREATED AS FATAL
049300     IF NO-MORE-REQUESTS
049400         MOVE "EMPTY BUILD-REQUEST INPUT FILE" TO ABEND-REASON
049500         GO TO 1000-ABEND-RTN.
049600 000-EXIT.
049700     EXIT.
049800
049900*    ONE PASS OF THE MAIN LOOP - EDIT THE RECORD, ROUTE IT TO
050000*    EITHER THE ERROR PATH OR THE CALCULATION PATH, WRITE THE
050100*    RESULT AND DETAIL LINE EITHER WAY, AND READ THE NEXT RECORD.
050200*    ERROR-FOUND-SW IS RESET TO "N" AT THE TOP OF EVERY PASS SO A
050300*    PRIOR RECORD'S REJECTION CANNOT BLEED INTO THE NEXT ONE.
050400 100-MAINLINE.
050500     MOVE "100-MAINLINE" TO PARA-NAME.
050600     MOVE "N" TO ERROR-FOUND-SW.
050700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
050800
050900*        ONE OF TWO PATHS - AN EDITED RECORD NEVER TAKES BOTH
051000     IF RECORD-ERROR-FOUND
051100         PERFORM 320-BUILD-ERROR-RESULT THRU 320-EXIT
051200     ELSE
051300         PERFORM 400-CALCULATE-DAMAGE THRU 400-EXIT.
051400
051500*        BOTH PATHS CONVERGE HERE - EVERY RECORD GETS A RESULT
051600*        RECORD AND A DETAIL LINE, ERROR OR NOT
051700     PERFORM 700-WRITE-BUILD-RESULT THRU 700-EXIT.
051800     PERFORM 740-WRITE-DETAIL-LINE  THRU 740-EXIT.
051900     PERFORM 900-READ-BUILD-REQ     THRU 900-EXIT.
052000 100-EXIT.
052100     EXIT.
052200
052300*    NUMERIC EDITS ON THE FIVE DAMAGE/CRIT FIELDS THAT FEED
052400*    DMGCALC'S ARITHMETIC.  DMGCALC DOES NO EDITING OF ITS OWN -
052500*    EVERY FIELD IT TOUCHES MUST BE PROVEN NUMERIC HERE FIRST, OR
052600*    A BAD CHARACTER IN ONE OF THESE FIELDS WOULD ABEND THE CALL.
052700*    THE FIRST FIELD THAT FAILS STOPS THE EDIT - THE REMAINING
052800*    FIELDS ARE NOT CHECKED, SINCE THE RECORD IS REJECTED EITHER
052900*    WAY AND 320-BUILD-ERROR-RESULT DOES NOT CARE WHICH FIELD
053000*    FAILED.
053100 300-FIELD-EDITS.
053200     MOVE "300-FIELD-EDITS" TO PARA-NAME.
053300******** MISSING (BLANK) NUMERIC FIELDS ARE TREATED AS ZERO -      050291JWB
053400******** ONLY TRULY GARBLED CONTENT FAILS THE EDIT                050291JWB
053500*        MIN-DAMAGE
053600     IF MIN-DAMAGE IN WS-BUILD-REQUEST IS NOT NUMERIC
053700         IF MIN-DAMAGE IN WS-BUILD-REQUEST = SPACES
053800             MOVE ZERO TO MIN-DAMAGE IN WS-BUILD-REQUEST
053900         ELSE
054000             MOVE "Y" TO ERROR-FOUND-SW
054100             GO TO 300-EXIT
054200         END-IF
054300     END-IF.
054400
054500*        MAX-DAMAGE
054600     IF MAX-DAMAGE IN WS-BUILD-REQUEST IS NOT NUMERIC
054700         IF MAX-DAMAGE IN WS-BUILD-REQUEST = SPACES
054800             MOVE ZERO TO MAX-DAMAGE IN WS-BUILD-REQUEST
054900         ELSE
055000             MOVE "Y" TO ERROR-FOUND-SW
055100             GO TO 300-EXIT
055200         END-IF
055300     END-IF.
055400
055500*        MAGIC-DAMAGE
055600     IF MAGIC-DAMAGE IN WS-BUILD-REQUEST IS NOT NUMERIC
055700         IF MAGIC-DAMAGE IN WS-BUILD-REQUEST = SPACES
055800             MOVE ZERO TO MAGIC-DAMAGE IN WS-BUILD-REQUEST
055900         ELSE
056000             MOVE "Y" TO ERROR-FOUND-SW
056100             GO TO 300-EXIT
056200         END-IF
056300     END-IF.
056400
056500*        CRIT-RATE-PCT
056600     IF CRIT-RATE-PCT IN WS-BUILD-REQUEST IS NOT NUMERIC
056700         IF CRIT-RATE-PCT IN WS-BUILD-REQUEST = SPACES
056800             MOVE ZERO TO CRIT-RATE-PCT IN WS-BUILD-REQUEST
056900         ELSE
057000             MOVE "Y" TO ERROR-FOUND-SW
057100             GO TO 300-EXIT
057200         END-IF
057300     END-IF.
057400
057500*        CRIT-DMG-PCT
057600     IF CRIT-DMG-PCT IN WS-BUILD-REQUEST IS NOT NUMERIC
057700         IF CRIT-DMG-PCT IN WS-BUILD-REQUEST = SPACES
057800******** ZERO HERE IS CORRECT - DMGCALC DEFAULTS A ZERO CRIT-DMG-  050291JWB
057900******** PCT TO 150.00 ITSELF, SAME AS AN EXPLICIT ZERO FROM INPUT 050291JWB
058000             MOVE ZERO TO CRIT-DMG-PCT IN WS-BUILD-REQUEST
058100         ELSE
058200             MOVE "Y" TO ERROR-FOUND-SW
058300             GO TO 300-EXIT
058400         END-IF
058500     END-IF.
058600 300-EXIT.
058700     EXIT.
058800
058900*    A RECORD THAT FAILED 300-FIELD-EDITS NEVER REACHES DMGCALC -
059000*    BUILD A RESULT RECORD WITH NOTHING BUT THE BUILD-ID AND AN
059100*    "ER" STATUS-CD SO THE DOWNSTREAM FILE STILL HAS ONE RESULT
059200*    RECORD FOR EVERY INPUT RECORD, IN THE SAME ARRIVAL ORDER.
059300*    EVERY OTHER FIELD IN WS-BUILD-RESULT COMES BACK ZERO OR
059400*    SPACES FROM THE INITIALIZE BELOW.
059500*    THIS IS THE ONLY PARAGRAPH IN THE PROGRAM THAT SETS
059600*    STATUS-CD TO "ER" - 400-CALCULATE-DAMAGE NEVER SETS IT,
059700*    DMGCALC ALWAYS COMES BACK WITH "OK" WHEN IT IS CALLED AT
059800*    ALL, SINCE ANY RECORD REACHING DMGCALC ALREADY PASSED THE
059900*    EDIT.
060000 320-BUILD-ERROR-RESULT.
060100     MOVE "320-BUILD-ERROR-RESULT" TO PARA-NAME.
060200     INITIALIZE WS-BUILD-RESULT.
060300     MOVE BUILD-ID IN WS-BUILD-REQUEST TO BUILD-ID IN WS-BUILD-RESULT.
060400     MOVE "ER" TO STATUS-CD IN WS-BUILD-RESULT.
060500     ADD +1 TO RECORDS-IN-ERROR.
060600 320-EXIT.
060700     EXIT.
060800
060900*    HAND THE EDITED RECORD TO DMGCALC BY REFERENCE.  A NON-ZERO
061000*    RETURN-CD MEANS DMGCALC HIT SOMETHING IT COULD NOT RESOLVE -
061100*    TREATED AS A FATAL CONDITION HERE, NOT A PER-RECORD REJECT,
061200*    BECAUSE DMGCALC IS PURE ARITHMETIC AND HAS NO BUSINESS EVER
061300*    RETURNING NON-ZERO ON A RECORD THIS PARAGRAPH ALREADY EDITED.
061400 400-CALCULATE-DAMAGE.
061500     MOVE "400-CALCULATE-DAMAGE" TO PARA-NAME.
061600     MOVE ZERO TO CALC-CALL-RET-CODE.
061700     CALL 'DMGCALC' USING WS-BUILD-REQUEST, WS-BUILD-RESULT,
061800                          CALC-CALL-RET-CODE.
061900
062000*        ANY RETURN-CD OTHER THAN ZERO IS TREATED AS FATAL
062100     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
062200         MOVE "** NON-ZERO RETURN-CODE FROM DMGCALC"
062300                                  TO ABEND-REASON
062400         GO TO 1000-ABEND-RTN.
062500 400-EXIT.
062600     EXIT.
062700
062800*    WRITE THE RESULT RECORD FOR THIS BUILD-REQUEST, THEN ROLL
062900*    ITS FINAL-DAMAGE INTO THE RUN TOTAL WHEN THE STATUS IS OK -
063000*    ERROR RESULTS (STATUS-CD "ER") DO NOT CONTRIBUTE TO THE
063100*    TOTAL OR AVERAGE, ONLY TO THE RECORDS-IN-ERROR COUNT.
063200 700-WRITE-BUILD-RESULT.
063300     MOVE "700-WRITE-BUILD-RESULT" TO PARA-NAME.
063400     WRITE BUILD-RESULT-REC FROM WS-BUILD-RESULT.
063500     ADD +1 TO RECORDS-WRITTEN.
063600
063700*        ONLY AN OK RESULT CONTRIBUTES TO THE RUN TOTAL
063800     IF BUILD-OK IN WS-BUILD-RESULT
063900         ADD +1 TO RECORDS-OK
064000         ADD FINAL-DAMAGE IN WS-BUILD-RESULT
064100                            TO WS-TOTAL-FINAL-DAMAGE
064200     END-IF.
064300 700-EXIT.
064400     EXIT.
064500
064600*    PAGE HEADING - WRITTEN ONCE AT THE START OF THE RUN.  THIS
064700*    PROGRAM NEVER SPANS MULTIPLE PRINT PAGES BECAUSE THE RUN IS
064800*    NOT LINE-COUNTED, SO THIS PARAGRAPH IS ONLY EVER PERFORMED
064900*    FROM 000-HOUSEKEEPING, NEVER FROM WITHIN THE DETAIL LOOP.
065000 720-WRITE-RPT-HEADINGS.
065100     MOVE "720-WRITE-RPT-HEADINGS" TO PARA-NAME.
065200*        SKIP TO A NEW PAGE FOR THE DATE/TITLE BANNER
065300     WRITE RPT-REC FROM WS-HDR-REC
065400         AFTER ADVANCING NEXT-PAGE.
065500     WRITE RPT-REC FROM WS-BLANK-LINE
065600         AFTER ADVANCING 1.
065700*        COLUMN HEADINGS RIGHT BELOW THE BANNER
065800     WRITE RPT-REC FROM WS-COLM-HDR-REC
065900         AFTER ADVANCING 1.
066000     WRITE RPT-REC FROM WS-BLANK-LINE
066100         AFTER ADVANCING 1.
066200 720-EXIT.
066300     EXIT.
066400
066500*    ONE DETAIL LINE PER BUILD-REQUEST RECORD, ERROR OR NOT -
066600*    WHEN STATUS-CD IS "ER" EVERY NUMERIC FIELD MOVED BELOW IS
066700*    ZERO BECAUSE 320-BUILD-ERROR-RESULT INITIALIZED THE WHOLE
066800*    WS-BUILD-RESULT GROUP BEFORE SETTING THE BUILD-ID AND STATUS.
066900 740-WRITE-DETAIL-LINE.
067000     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
067100*        PULL EVERY REPORTABLE FIGURE OFF WS-BUILD-RESULT
067200     MOVE BUILD-ID         IN WS-BUILD-RESULT TO BUILD-ID-O.
067300     MOVE EFF-AVG-DAMAGE   IN WS-BUILD-RESULT TO EFF-AVG-DAMAGE-O.
067400     MOVE CRIT-MULT-DAMAGE IN WS-BUILD-RESULT TO CRIT-MULT-DAMAGE-O.
067500     MOVE DOT-DAMAGE       IN WS-BUILD-RESULT TO DOT-DAMAGE-O.
067600     MOVE FINAL-DAMAGE     IN WS-BUILD-RESULT TO FINAL-DAMAGE-O.
067700     MOVE EFF-MULTIPLIER   IN WS-BUILD-RESULT TO EFF-MULTIPLIER-O.
067800     MOVE BURN-CHANCE-PCT  IN WS-BUILD-RESULT TO BURN-CHANCE-PCT-O.
067900     MOVE FLAME-SET-COUNT  IN WS-BUILD-RESULT TO FLAME-SET-COUNT-O.
068000     MOVE STATUS-CD        IN WS-BUILD-RESULT TO STATUS-CD-O.
068100     WRITE RPT-REC FROM WS-DETAIL-LINE
068200         AFTER ADVANCING 1.
068300 740-EXIT.
068400     EXIT.
068500
068600*    END-OF-RUN TOTALS - AVERAGE FINAL DAMAGE IS TOTAL-FINAL-
068700*    DAMAGE DIVIDED BY RECORDS-OK, NOT BY RECORDS-READ, BECAUSE
068800*    ERROR RECORDS CARRY NO FINAL-DAMAGE TO AVERAGE IN.  A RUN
068900*    WHERE EVERY RECORD FAILED THE EDIT WOULD DIVIDE BY ZERO
069000*    WITHOUT THE GUARD BELOW.
069100 760-WRITE-REPORT-TOTALS.
069200     MOVE "760-WRITE-REPORT-TOTALS" TO PARA-NAME.
069300*        GUARD AGAINST DIVIDE BY ZERO WHEN NOTHING PASSED EDIT   070794RD
069400     IF RECORDS-OK = ZERO                                         070794RD
069500         MOVE ZERO TO WS-AVG-FINAL-DAMAGE
069600     ELSE
069700         COMPUTE WS-AVG-FINAL-DAMAGE ROUNDED =
069800             WS-TOTAL-FINAL-DAMAGE / RECORDS-OK
069900     END-IF.
070000
070100*        MOVE THE RAW COUNTERS/ACCUMULATORS TO THEIR EDITED
070200*        REPORT FIELDS
070300     MOVE RECORDS-READ        TO TOT-RECORDS-READ-O.
070400     MOVE RECORDS-IN-ERROR    TO TOT-RECORDS-ERR-O.
070500     MOVE WS-TOTAL-FINAL-DAMAGE TO TOT-FINAL-DAMAGE-O.
070600     MOVE WS-AVG-FINAL-DAMAGE   TO AVG-FINAL-DAMAGE-O.
070700
070800*        FOUR TOTAL LINES, ALWAYS IN THIS ORDER
070900     WRITE RPT-REC FROM WS-BLANK-LINE  AFTER ADVANCING 1.
071000     WRITE RPT-REC FROM WS-TOTAL-LINE-1 AFTER ADVANCING 1.
071100     WRITE RPT-REC FROM WS-TOTAL-LINE-2 AFTER ADVANCING 1.
071200     WRITE RPT-REC FROM WS-TOTAL-LINE-3 AFTER ADVANCING 1.
071300     WRITE RPT-REC FROM WS-TOTAL-LINE-4 AFTER ADVANCING 1.
071400 760-EXIT.
071500     EXIT.
071600
071700*    OPEN BUILD-REQ FOR INPUT AND THE THREE OUTPUT FILES TOGETHER -
071800*    IF ANY OF THE FOUR FAILS TO OPEN, OFCODE WILL NOT COME BACK
071900*    SPACES AND THE NEXT READ/WRITE WILL ABEND ON ITS OWN; THIS
072000*    PROGRAM DOES NOT CHECK OFCODE RIGHT AFTER THE OPEN ITSELF.
072100 800-OPEN-FILES.
072200     MOVE "800-OPEN-FILES" TO PARA-NAME.
072300     OPEN INPUT BUILD-REQ.
072400     OPEN OUTPUT BUILD-RES, DMGRPT, SYSOUT.
072500 800-EXIT.
072600     EXIT.
072700
072800*    CLOSE ALL FOUR FILES - PERFORMED FROM BOTH THE NORMAL
072900*    END-OF-RUN PATH (999-CLEANUP) AND THE ABEND PATH (1000-
073000*    ABEND-RTN) SO OPERATIONS NEVER SEES A FILE LEFT OPEN EITHER
073100*    WAY THE RUN ENDS.
073200 850-CLOSE-FILES.
073300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
073400     CLOSE BUILD-REQ, BUILD-RES, DMGRPT, SYSOUT.
073500 850-EXIT.
073600     EXIT.
073700
073800*    READ ONE BUILD-REQUEST RECORD.  AT END SIMPLY DROPS
073900*    MORE-DATA-SW TO "N" AND EXITS - THERE IS NO TRAILER RECORD
074000*    TO VALIDATE ON THIS FILE (SEE AR-0309 IN THE CHANGE LOG
074100*    ABOVE), SO END OF FILE ALONE IS WHAT STOPS THE MAIN LOOP.
074200*    RECORDS-READ IS NOT BUMPED ON THE AT-END PATH - THE LAST
074300*    REAL RECORD WAS ALREADY COUNTED ON A PRIOR CALL.
074400 900-READ-BUILD-REQ.
074500     READ BUILD-REQ INTO WS-BUILD-REQUEST
074600         AT END
074700         MOVE "N" TO MORE-DATA-SW
074800         GO TO 900-EXIT
074900     END-READ.
075000     ADD +1 TO RECORDS-READ.
075100 900-EXIT.
075200     EXIT.
075300
075400******* END-OF-RUN CLEANUP LIVES AT 999 - ONE BAND ABOVE THE 900S  030205RD
075500******* SO IT NEVER COLLIDES WITH 900-READ-BUILD-REQ'S OWN EXIT    030205RD
075600*    WRITE THE REPORT TOTALS, CLOSE EVERY FILE, AND DISPLAY A
075700*    SHORT RUN SUMMARY TO THE JOB LOG SO OPERATIONS CAN CONFIRM
075800*    THE COUNTS WITHOUT PULLING THE PRINTED REPORT.
075900 999-CLEANUP.
076000     MOVE "999-CLEANUP" TO PARA-NAME.
076100     PERFORM 760-WRITE-REPORT-TOTALS THRU 760-EXIT.
076200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076300
076400*        JOB-LOG SUMMARY - SAME THREE COUNTS OPERATIONS HAS
076500*        ALWAYS LOOKED FOR ON THIS JOB'S SYSOUT
076600     DISPLAY "** RECORDS READ **".
076700     DISPLAY RECORDS-READ.
076800     DISPLAY "** RECORDS IN ERROR **".
076900     DISPLAY RECORDS-IN-ERROR.
077000     DISPLAY "** RECORDS WRITTEN **".
077100     DISPLAY RECORDS-WRITTEN.
077200     DISPLAY "******** NORMAL END OF JOB DMGBATCH ********".
077300 999-EXIT.
077400     EXIT.
077500
077600*    FATAL TROUBLE ONLY - AN EMPTY INPUT FILE OR A NON-ZERO
077700*    RETURN-CD FROM DMGCALC.  DUMPS ABEND-REC TO SYSOUT, CLOSES
077800*    WHATEVER FILES ARE OPEN, THEN FORCES A SOC7 WITH THE
077900*    DIVIDE-BY-ZERO BELOW SO THE JOB STEP COMES BACK WITH A
078000*    NON-ZERO CONDITION CODE FOR THE SCHEDULER TO SEE.  THIS IS
078100*    THE SAME FATAL-ABORT TECHNIQUE USED THROUGHOUT THIS SHOP - ORDINARY
078200*    PER-RECORD REJECTS NEVER COME THROUGH HERE, ONLY TROUBLE
078300*    THIS PROGRAM CANNOT EDIT ITS WAY AROUND.
078400*    THERE IS NO RECOVERY PATH BACK FROM HERE - THE NEXT
078500*    STATEMENT AFTER THE DIVIDE IS NEVER REACHED.
078600*    SEE ABENDREC.CPY FOR THE FIVE FIELDS WRITTEN TO SYSOUT -
078700*    ABEND-PGM-ID, PARA-NAME, ABEND-REASON, EXPECTED-VAL AND
078800*    ACTUAL-VAL.  PARA-NAME WAS ALREADY SET BY WHICHEVER
078900*    PARAGRAPH WAS RUNNING WHEN THE TROUBLE WAS DETECTED - THIS
079000*    PARAGRAPH DOES NOT SET IT AGAIN.  EXPECTED-VAL AND
079100*    ACTUAL-VAL ARE NOT USED BY EITHER TROUBLE CONDITION THIS
079200*    PROGRAM CHECKS FOR, SO THEY GO TO SYSOUT AS SPACES.
079300 1000-ABEND-RTN.
079400     MOVE "DMGBATCH" TO ABEND-PGM-ID.
079500     WRITE SYSOUT-REC FROM ABEND-REC.
079600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079700     DISPLAY "*** ABNORMAL END OF JOB-DMGBATCH ***" UPON CONSOLE.
079800*        DELIBERATE DIVIDE-BY-ZERO - FORCES A SOC7 SO THE JOB
079900*        STEP'S CONDITION CODE TELLS THE SCHEDULER THIS RUN
080000*        FAILED, THE WAY THIS SHOP SIGNALS A FATAL ABORT
080100     DIVIDE ZERO-VAL INTO ONE-VAL.
